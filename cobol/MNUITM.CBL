000100*================================================================*
000110* PROGRAM NAME:    MNUITM
000120* ORIGINAL AUTHOR: TEMERZIDIS STAVROS
000130*
000140* PURPOSE:  SECOND PASS OF THE MENU-DATA RELOAD RUN.  READS THE
000150*           MENU-ITEM EXTRACT, REFORMATS THE CREATED-AT AND
000160*           UPDATED-AT TIMESTAMPS FROM THE SOURCE'S
000170*           "YYYY-MM-DD HH:MM:SS UTC" FORM TO THE BASIC ISO FORM
000180*           THE DOWNSTREAM MERGE STEP EXPECTS, AND LEAVES ONE
000190*           DRIVER RECORD PER ITEM ON A SEQUENTIAL WORK FILE IN
000200*           ORIGINAL INPUT ORDER.
000210*
000220* MAINTENANCE LOG
000230* DATE       AUTHOR             REQUEST   DESCRIPTION
000240* ---------- ------------------ --------- --------------------------
000250* 02/14/88   T. STAVROS         ----      ORIGINAL TOP-LEVEL MENU AND
000260*                                         OPERATOR DATE-ENTRY SCREEN
000270*                                         (DCARS00), DAY-OF-WEEK
000280*                                         DERIVED FROM THE ZELLER-
000290*                                         STYLE FACTOR COMPUTE BELOW.
000300* 06/03/89   T. STAVROS         ----      ADDED THE BACKUP-FLAG MENU
000310*                                         OPTION AND THE "DCARS0n"
000320*                                         SUB-MENU DISPATCH TABLE.
000330*================================================================*
000340* 02/19/96   K. ARGYRIOU        RQ-0119   REBUILT AS MNUITM FOR THE
000350*                                         MENU-DATA RELOAD PROJECT.
000360*                                         SCREEN/MENU PARAGRAPHS AND
000370*                                         THE SUB-MENU DISPATCH TABLE
000380*                                         REMOVED.  THE OPERATOR
000390*                                         DATE-ENTRY WORKING STORAGE
000400*                                         (INV-DATE, TODAY-DATE, ED-
000410*                                         DATE) IS RECAST BELOW AS
000420*                                         THE POSITIONAL TIMESTAMP
000430*                                         SPLIT/REASSEMBLY FOR THE
000440*                                         ITEM EXTRACT'S CREATED-AT
000450*                                         AND UPDATED-AT COLUMNS.
000460* 03/05/96   K. ARGYRIOU        RQ-0119   ITEM-WORK SEQUENTIAL DRIVER
000470*                                         FILE ADDED FOR THE MERGE
000480*                                         STEP TO READ IN ORDER.
000490* 08/11/96   K. ARGYRIOU        RQ-0133   FORMAT SANITY SCAN ADDED ON
000500*                                         EACH TIMESTAMP (OLD HABIT
000510*                                         CARRIED OVER FROM CHECK-DATE
000520*                                         IN DCARS00) - A BAD BYTE IS
000530*                                         COUNTED, NOT REJECTED.
000540* 01/08/99   P. NIKOU           RQ-0240   Y2K: CONFIRMED TS-YYYY IS
000550*                                         ALREADY 4-DIGIT ON THE
000560*                                         EXTRACT - NO CHANGE NEEDED.
000570* 06/30/00   P. NIKOU           RQ-0255   COUNTERS MOVED TO COMP TO
000580*                                         MATCH SHOP STANDARD.
000590*================================================================*
000600 IDENTIFICATION DIVISION.
000610 PROGRAM-ID. MNUITM.
000620 AUTHOR. K. ARGYRIOU.
000630 INSTALLATION. BULL - MENU DATA RELOAD PROJECT.
000640 DATE-WRITTEN. 02/19/96.
000650 DATE-COMPILED.
000660 SECURITY. NON-CONFIDENTIAL.
000670*================================================================*
000680 ENVIRONMENT DIVISION.
000690*----------------------------------------------------------------*
000700 CONFIGURATION SECTION.
000710*----------------------------------------------------------------*
000720 SOURCE-COMPUTER. IBM-AT.
000730 OBJECT-COMPUTER. IBM-AT.
000740 SPECIAL-NAMES.
000750     CLASS ALPHANUM-LOWER IS "A" THRU "Z"
000760     CLASS ALPHANUM-UPPER IS "a" THRU "z"
000770     UPSI-0 IS ITM-SWITCH.
000780*----------------------------------------------------------------*
000790 INPUT-OUTPUT SECTION.
000800*----------------------------------------------------------------*
000810 FILE-CONTROL.
000820     SELECT OPTIONAL ITEM-IN ASSIGN TO ITEMIN
000830         ORGANIZATION IS SEQUENTIAL
000840         FILE STATUS IS ITM-IN-STAT.
000850 
000860     SELECT OPTIONAL ITEM-WORK ASSIGN TO ITEMWK
000870         ORGANIZATION IS SEQUENTIAL
000880         FILE STATUS IS ITM-WK-STAT.
000890*================================================================*
000900 DATA DIVISION.
000910 FILE SECTION.
000920*----------------------------------------------------------------*
000930* MENU-ITEM EXTRACT, ONE RECORD PER ITEM.  DISCARDED COLUMNS
000940* (PRICE, HIGH-PRICE) ARE NOT CARRIED ON THIS LAYOUT AT ALL.
000950*----------------------------------------------------------------*
000960 FD  ITEM-IN.
000970 01  ITEM-IN-REC.
000980*        II-ITEM-ID/II-MENU-PAGE-ID/II-DISH-ID ARE THE THREE
000990*        EXTRACT KEYS CARRIED STRAIGHT THROUGH TO ITEM-WORK -
001000*        NONE OF THE THREE IS EDITED IN THIS PROGRAM.
001010     05 II-ITEM-ID                PIC 9(09).
001020     05 II-MENU-PAGE-ID           PIC 9(09).
001030     05 II-DISH-ID                PIC 9(09).
001040*        II-XPOS/II-YPOS ARE THE MENU-PAGE PLACEMENT
001050*        COORDINATES, PASSED THROUGH UNCHANGED.
001060     05 II-XPOS                   PIC 9V9(06).
001070     05 II-YPOS                   PIC 9V9(06).
001080*        II-CREATED-AT/II-UPDATED-AT ARRIVE IN THE SOURCE'S
001090*        "YYYY-MM-DD HH:MM:SS UTC" FORM - SEE 2100-REFORMAT-DATE.
001100     05 II-CREATED-AT             PIC X(23).
001110     05 II-UPDATED-AT             PIC X(23).
001120     05 FILLER                    PIC X(15).
001130*----------------------------------------------------------------*
001140* DRIVER WORK FILE - ONE RECORD PER ITEM, ORIGINAL INPUT ORDER,
001150* TIMESTAMPS ALREADY REFORMATTED.  MNUMRG READS THIS SEQUENTIALLY
001160* AS THE OUTER LEG OF THE MERGE.
001170*----------------------------------------------------------------*
001180 FD  ITEM-WORK.
001190 01  ITEM-WORK-REC.
001200*        WK-ITEM-ID/WK-MENU-PAGE-ID/WK-DISH-ID - SAME THREE KEYS
001210*        AS THE EXTRACT, UNTOUCHED.
001220     05 WK-ITEM-ID                 PIC 9(09).
001230     05 WK-MENU-PAGE-ID            PIC 9(09).
001240     05 WK-DISH-ID                 PIC 9(09).
001250     05 WK-XPOS                    PIC 9V9(06).
001260     05 WK-YPOS                    PIC 9V9(06).
001270*        WK-CREATED-AT/WK-UPDATED-AT HOLD THE REASSEMBLED BASIC
001280*        ISO STAMP, 20 BYTES, "YYYYMMDDTHHMMSS+0000".
001290     05 WK-CREATED-AT              PIC X(20).
001300     05 WK-UPDATED-AT              PIC X(20).
001310     05 FILLER                     PIC X(10).
001320*================================================================*
001330 WORKING-STORAGE SECTION.
001340*----------------------------------------------------------------*
001350* FILE STATUS AND END-OF-FILE SWITCH FOR THE ITEM-IN READ LOOP.
001360*----------------------------------------------------------------*
001370 77  ITM-IN-STAT                  PIC XX.
001380 77  ITM-WK-STAT                  PIC XX.
001390 77  ITM-RD-STAT                  PIC X VALUE SPACE.
001400     88 ITM-EOF                   VALUE "Y".
001410 
001420*----------------------------------------------------------------*
001430* RUN COUNTERS RETURNED TO MNUCTL THROUGH THE LINKAGE PARM AREA -
001440* ITEM-CT FOR THE RUN LOG, BAD-FORMAT-CT FOR THE TIMESTAMP SCAN
001450* BELOW.  BOTH CARRIED AS COMP PER SHOP STANDARD SINCE 06/30/00.
001460*----------------------------------------------------------------*
001470 77  WS-ITEM-CT                   PIC 9(07) COMP VALUE ZERO.
001480 77  WS-BAD-FORMAT-CT             PIC 9(07) COMP VALUE ZERO.
001490*        WS-SCAN-IX WALKS TS-SCAN-CHARS ONE BYTE AT A TIME IN
001500*        2155-CHECK-ONE-BYTE BELOW.
001510 77  WS-SCAN-IX                   PIC 9(02) COMP.
001520 
001530*----------------------------------------------------------------*
001540* ITEM-TS-IN/ITEM-TS-IN-PARTS - SOURCE TIMESTAMP, SPLIT ON ITS
001550* FIXED PUNCTUATION POSITIONS.  REPLACES DCARS00'S INV-DATE SPLIT.
001560*----------------------------------------------------------------*
001570 01  ITEM-TS-IN                   PIC X(23).
001580 01  ITEM-TS-IN-PARTS REDEFINES ITEM-TS-IN.
001590*        TS-YYYY/TS-MM/TS-DD/TS-HH/TS-MI/TS-SS ARE THE SIX
001600*        NUMERIC COMPONENTS PULLED OUT BY POSITION - THE FILLER
001610*        ITEMS BETWEEN THEM ARE THE "-", " ", ":" PUNCTUATION
001620*        BYTES OF THE SOURCE STAMP, NEVER MOVED ANYWHERE.
001630     05 TS-YYYY                   PIC X(04).
001640     05 FILLER                    PIC X(01).
001650     05 TS-MM                     PIC X(02).
001660     05 FILLER                    PIC X(01).
001670     05 TS-DD                     PIC X(02).
001680     05 FILLER                    PIC X(01).
001690     05 TS-HH                     PIC X(02).
001700     05 FILLER                    PIC X(01).
001710     05 TS-MI                     PIC X(02).
001720     05 FILLER                    PIC X(01).
001730     05 TS-SS                     PIC X(02).
001740     05 FILLER                    PIC X(04).
001750 
001760*----------------------------------------------------------------*
001770* ITEM-TS-OUT/ITEM-TS-OUT-PARTS - REASSEMBLED TARGET TIMESTAMP,
001780* ONE BYTE LONGER THAN THE 20-BYTE OUTPUT FIELD SO THE GROUP CAN
001790* CARRY A TRAILING FILLER LIKE EVERY OTHER RECORD IN THIS SHOP.
001800*----------------------------------------------------------------*
001810 01  ITEM-TS-OUT                  PIC X(21).
001820 01  ITEM-TS-OUT-PARTS REDEFINES ITEM-TS-OUT.
001830*        TSO-YYYY THROUGH TSO-SS ARE THE SAME SIX COMPONENTS IN
001840*        THEIR TARGET POSITIONS; TSO-T IS THE LITERAL "T"
001850*        SEPARATOR, TSO-ZONE THE FIXED "+0000" OFFSET.
001860     05 TSO-YYYY                  PIC X(04).
001870     05 TSO-MM                    PIC X(02).
001880     05 TSO-DD                    PIC X(02).
001890     05 TSO-T                     PIC X(01).
001900     05 TSO-HH                    PIC X(02).
001910     05 TSO-MI                    PIC X(02).
001920     05 TSO-SS                    PIC X(02).
001930     05 TSO-ZONE                  PIC X(05).
001940     05 FILLER                    PIC X(01).
001950 
001960*----------------------------------------------------------------*
001970* TS-SCAN-AREA/TS-SCAN-CHARS - BYTE-BY-BYTE VIEW OF THE SOURCE
001980* TIMESTAMP FOR THE FORMAT SANITY SCAN (2150 BELOW).
001990*----------------------------------------------------------------*
002000 01  TS-SCAN-AREA                 PIC X(23).
002010 01  TS-SCAN-CHARS REDEFINES TS-SCAN-AREA.
002020*        TSC-CHAR (WS-SCAN-IX) IS TESTED NUMERIC BYTE BY BYTE IN
002030*        2155-CHECK-ONE-BYTE - THE PUNCTUATION POSITIONS (5, 8,
002040*        11, 14, 17) ARE SKIPPED RATHER THAN TESTED.
002050     05 TSC-CHAR                  PIC X OCCURS 23 TIMES.
002060*================================================================*
002070 LINKAGE SECTION.
002080 01  MNUITM-PARMS.
002090*        LK-ITEM-CT/LK-BAD-FORMAT-CT ARE RETURNED TO MNUCTL FOR
002100*        THE RUN LOG - SEE 0000-MAINLINE BELOW.
002110     05 LK-ITEM-CT                PIC 9(07).
002120     05 LK-BAD-FORMAT-CT          PIC 9(07).
002130*================================================================*
002140 PROCEDURE DIVISION USING MNUITM-PARMS.
002150 
002160*----------------------------------------------------------------*
002170* 0000-MAINLINE - OPEN, RUN THE SINGLE ITEM PASS, CLOSE, HAND
002180* BOTH RUN COUNTERS BACK TO MNUCTL THROUGH THE PARM AREA.
002190*----------------------------------------------------------------*
002200 0000-MAINLINE.
002210     PERFORM 0100-OPEN-FILES.
002220     PERFORM 1000-ITEM-PASS THRU 1000-ITEM-PASS-EX.
002230     PERFORM 0900-CLOSE-FILES.
002240     MOVE WS-ITEM-CT       TO LK-ITEM-CT.
002250     MOVE WS-BAD-FORMAT-CT TO LK-BAD-FORMAT-CT.
002260     GOBACK.
002270 
002280*        ITEM-IN IS OPTIONAL SO AN EMPTY/MISSING EXTRACT JUST
002290*        PRODUCES AN EMPTY ITEM-WORK RATHER THAN ABENDING.
002300 0100-OPEN-FILES.
002310     OPEN INPUT ITEM-IN.
002320     OPEN OUTPUT ITEM-WORK.
002330 
002340*        BOTH FILES ARE CLOSED HERE REGARDLESS OF HOW MANY
002350*        RECORDS WERE READ OR WRITTEN.
002360 0900-CLOSE-FILES.
002370     CLOSE ITEM-IN.
002380     CLOSE ITEM-WORK.
002390 
002400*----------------------------------------------------------------*
002410* 1000-ITEM-PASS - READ EVERY ITEM ONCE, EDIT IT, WRITE IT TO
002420* ITEM-WORK IN ORIGINAL INPUT ORDER.  NO ITEM IS DROPPED HERE -
002430* THE INNER JOINS THAT DROP ITEMS HAPPEN LATER, IN MNUMRG.
002440*----------------------------------------------------------------*
002450 1000-ITEM-PASS.
002460     READ ITEM-IN NEXT RECORD AT END SET ITM-EOF TO TRUE.
002470     PERFORM 1010-ITEM-PASS-LOOP UNTIL ITM-EOF.
002480     GO TO 1000-ITEM-PASS-EX.
002490 
002500*        LOOP BODY - EDIT ONE RECORD, READ THE NEXT, TEST AGAIN.
002510*        A PRIMED READ PRECEDES THIS PARAGRAPH IN 1000-ITEM-PASS.
002520 1010-ITEM-PASS-LOOP.
002530     PERFORM 1100-EDIT-ITEM THRU 1100-EDIT-ITEM-EX.
002540     READ ITEM-IN NEXT RECORD AT END SET ITM-EOF TO TRUE.
002550     GO TO 1010-ITEM-PASS-LOOP.
002560 
002570 1000-ITEM-PASS-EX.
002580     EXIT.
002590 
002600*----------------------------------------------------------------*
002610* 1100-EDIT-ITEM - CARRY THE THREE KEYS AND TWO POSITIONS THROUGH
002620* UNCHANGED, REFORMAT BOTH TIMESTAMPS, WRITE THE DRIVER RECORD.
002630*----------------------------------------------------------------*
002640 1100-EDIT-ITEM.
002650     MOVE II-ITEM-ID               TO WK-ITEM-ID.
002660     MOVE II-MENU-PAGE-ID          TO WK-MENU-PAGE-ID.
002670     MOVE II-DISH-ID               TO WK-DISH-ID.
002680     MOVE II-XPOS                  TO WK-XPOS.
002690     MOVE II-YPOS                  TO WK-YPOS.
002700 
002710*        CREATED-AT GOES THROUGH THE SAME REFORMAT PARAGRAPH AS
002720*        UPDATED-AT BELOW - ONLY THE WORK FIELD MOVED IN DIFFERS.
002730     MOVE II-CREATED-AT            TO ITEM-TS-IN.
002740     PERFORM 2100-REFORMAT-DATE THRU 2100-REFORMAT-DATE-EX.
002750     MOVE ITEM-TS-OUT (1:20)       TO WK-CREATED-AT.
002760 
002770     MOVE II-UPDATED-AT            TO ITEM-TS-IN.
002780     PERFORM 2100-REFORMAT-DATE THRU 2100-REFORMAT-DATE-EX.
002790     MOVE ITEM-TS-OUT (1:20)       TO WK-UPDATED-AT.
002800 
002810*        THE OUTPUT FIELDS ARE ONLY 20 BYTES WIDE SO THE MOVE
002820*        ABOVE USES REFERENCE MODIFICATION TO DROP ITEM-TS-OUT'S
002830*        TRAILING FILLER BYTE.
002840     WRITE ITEM-WORK-REC.
002850     ADD 1 TO WS-ITEM-CT.
002860     GO TO 1100-EDIT-ITEM-EX.
002870 
002880 1100-EDIT-ITEM-EX.
002890     EXIT.
002900 
002910*----------------------------------------------------------------*
002920* 2100-REFORMAT-DATE - PURE POSITIONAL RESHAPE OF ITEM-TS-IN INTO
002930* ITEM-TS-OUT.  "YYYY-MM-DD HH:MM:SS UTC" BECOMES
002940* "YYYYMMDDTHHMMSS+0000".  NO TIMEZONE ARITHMETIC IS DONE - THE
002950* SOURCE LABEL IS ALWAYS UTC AND IS REPLACED WITH THE FIXED OFFSET.
002960*----------------------------------------------------------------*
002970*        MOVE SPACES FIRST SO ANY SHORT OR MALFORMED SOURCE STAMP
002980*        STILL LEAVES TSO-ZONE AND ANY UNSET BYTE BLANK RATHER
002990*        THAN CARRYING OVER THE PRIOR RECORD'S VALUE.
003000 2100-REFORMAT-DATE.
003010     MOVE SPACES TO ITEM-TS-OUT.
003020     PERFORM 2150-CHECK-TS-FORMAT THRU 2150-CHECK-TS-FORMAT-EX.
003030     MOVE TS-YYYY  TO TSO-YYYY.
003040     MOVE TS-MM    TO TSO-MM.
003050     MOVE TS-DD    TO TSO-DD.
003060     MOVE "T"      TO TSO-T.
003070     MOVE TS-HH    TO TSO-HH.
003080     MOVE TS-MI    TO TSO-MI.
003090     MOVE TS-SS    TO TSO-SS.
003100     MOVE "+0000"  TO TSO-ZONE.
003110     GO TO 2100-REFORMAT-DATE-EX.
003120 
003130 2100-REFORMAT-DATE-EX.
003140     EXIT.
003150 
003160*----------------------------------------------------------------*
003170* 2150-CHECK-TS-FORMAT - OLD CHECK-DATE HABIT: COUNT A TIMESTAMP
003180* AS FORMAT-SUSPECT IF ANY OF THE SIX NUMERIC COMPONENTS CARRIES A
003190* NON-DIGIT BYTE, OR IF THE TRAILING TAG IS NOT " UTC".  THE VALUE
003200* IS STILL REFORMATTED POSITIONALLY REGARDLESS - NO ROW IS DROPPED
003210* OR REJECTED ON ACCOUNT OF THIS SCAN.
003220*----------------------------------------------------------------*
003230*        THE SCAN RUNS FIRST SO THE BAD-FORMAT COUNT REFLECTS THE
003240*        RAW SOURCE BYTES, NOT THE VALUES ALREADY COPIED INTO
003250*        TSO-YYYY ETC. BELOW IN 2100-REFORMAT-DATE.
003260 2150-CHECK-TS-FORMAT.
003270     MOVE ITEM-TS-IN TO TS-SCAN-AREA.
003280     MOVE 1 TO WS-SCAN-IX.
003290     PERFORM 2155-CHECK-ONE-BYTE UNTIL WS-SCAN-IX > 19.
003300     IF TS-SCAN-AREA (20:4) NOT = " UTC"
003310         ADD 1 TO WS-BAD-FORMAT-CT
003320     END-IF.
003330     GO TO 2150-CHECK-TS-FORMAT-EX.
003340 
003350*        PUNCTUATION POSITIONS 5, 8, 11, 14, 17 ARE THE "-", "-",
003360*        " ", ":", ":" BYTES OF "YYYY-MM-DD HH:MM:SS" AND ARE
003370*        NEVER TESTED NUMERIC.
003380 2155-CHECK-ONE-BYTE.
003390     IF WS-SCAN-IX = 5 OR WS-SCAN-IX = 8 OR WS-SCAN-IX = 11
003400        OR WS-SCAN-IX = 14 OR WS-SCAN-IX = 17
003410         CONTINUE
003420     ELSE
003430         IF TSC-CHAR (WS-SCAN-IX) NOT NUMERIC
003440             ADD 1 TO WS-BAD-FORMAT-CT
003450         END-IF
003460     END-IF.
003470     ADD 1 TO WS-SCAN-IX.
003480 
003490 2150-CHECK-TS-FORMAT-EX.
003500     EXIT.
