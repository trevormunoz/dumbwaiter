000100*================================================================*
000110* PROGRAM NAME:    MNUDSH
000120* ORIGINAL AUTHOR: TEMERZIDIS STAVROS
000130*
000140* PURPOSE:  FIRST PASS OF THE MENU-DATA RELOAD RUN.  READS THE DISH
000150*           EXTRACT, DROPS DISHES THAT NEVER APPEARED ON A MENU,
000160*           DERIVES THE NORMALIZED NAME AND OPENREFINE-STYLE
000170*           FINGERPRINT FOR EACH SURVIVOR, AND LEAVES THE SURVIVORS
000180*           ON THE KEYED WORK FILE THE MERGE STEP READS LATER.
000190*
000200* MAINTENANCE LOG
000210* DATE       AUTHOR             REQUEST   DESCRIPTION
000220* ---------- ------------------ --------- --------------------------
000230* 03/11/87   T. STAVROS         ----      ORIGINAL CUSTOMER FILE
000240*                                         MAINTENANCE SCREEN (PEL02).
000250* 09/02/88   T. STAVROS         ----      ADDED ALTERNATE KEYS FOR
000260*                                         ADDRESS/AFM/TELEPHONE LOOKUP.
000270* 04/19/90   T. STAVROS         ----      CUSTOMER LISTING REPORT.
000280* 11/30/91   T. STAVROS         ----      NOTEPAD EDITOR FOR FREE TEXT.
000290*================================================================*
000300* 02/06/96   K. ARGYRIOU        RQ-0118   REBUILT AS MNUDSH FOR THE
000310*                                         MENU-DATA RELOAD PROJECT.
000320*                                         PELATES INDEXED FILE RE-USED
000330*                                         AS THE DISH WORK FILE, KEYED
000340*                                         ON DISH-ID IN PLACE OF
000350*                                         KODIKOS.  SCREEN PARAGRAPHS
000360*                                         (CODE-BOX, EDITOR, ETC.)
000370*                                         REMOVED.
000380* 03/14/96   K. ARGYRIOU        RQ-0118   NORMALIZE-NAME AND
000390*                                         FINGERPRINT PARAGRAPHS ADDED.
000400* 05/02/96   K. ARGYRIOU        RQ-0124   ZERO-APPEARANCE DISHES NOW
000410*                                         COUNTED AND EXCLUDED BEFORE
000420*                                         THE WORK FILE IS BUILT.
000430* 07/22/96   K. ARGYRIOU        RQ-0131   DISTINCT-NAME COUNTS ADDED
000440*                                         VIA THE THREE SORT PASSES
000450*                                         (RAW / NORMALIZED / PRINT).
000460* 01/08/99   P. NIKOU           RQ-0240   Y2K: RECORD-DATE FIELDS
000470*                                         ELSEWHERE IN THE SUITE
000480*                                         WIDENED TO 4-DIGIT YEAR;
000490*                                         NO DATE FIELD IS CARRIED ON
000500*                                         THE DISH RECORD ITSELF SO
000510*                                         NO CHANGE REQUIRED HERE.
000520* 06/30/00   P. NIKOU           RQ-0255   COUNTERS MOVED TO COMP TO
000530*                                         MATCH SHOP STANDARD.
000540* 09/19/00   P. NIKOU           RQ-0255   TOKENIZE/DEDUP/REJOIN LOOPS
000550*                                         RECAST AS PERFORMED PARAGRAPHS
000560*                                         PER SHOP NO-INLINE-PERFORM
000570*                                         STANDARD.
000580* 11/14/00   P. NIKOU           RQ-0261   TOKEN SCAN IN 2210-TOKENIZE
000590*                                         WAS SPLITTING ON BLANKS ONLY;
000600*                                         PUNCTUATION STAYED STUCK TO
000610*                                         THE TOKEN (E.G. "COFFEE,")
000620*                                         AND DODGED THE DEDUP STEP.
000630*                                         SCAN NOW BREAKS ON ANY BYTE
000640*                                         THAT IS NEITHER NUMERIC NOR
000650*                                         ALPHANUM-UPPER.  ALSO SWAPPED
000660*                                         THE INSPECT CONVERTING IN
000670*                                         2100-NORMALIZE-NAME OFF THE
000680*                                         SPECIAL-NAMES CLASS-NAMES
000690*                                         (NOT A VALID CONVERTING
000700*                                         OPERAND) ONTO A PAIR OF
000710*                                         UPPER/LOWER ALPHABET TABLES.
000720*================================================================*
000730 IDENTIFICATION DIVISION.
000740 PROGRAM-ID. MNUDSH.
000750 AUTHOR. K. ARGYRIOU.
000760 INSTALLATION. BULL - MENU DATA RELOAD PROJECT.
000770 DATE-WRITTEN. 02/06/96.
000780 DATE-COMPILED.
000790 SECURITY. NON-CONFIDENTIAL.
000800*================================================================*
000810 ENVIRONMENT DIVISION.
000820*----------------------------------------------------------------*
000830 CONFIGURATION SECTION.
000840*----------------------------------------------------------------*
000850 SOURCE-COMPUTER. IBM-AT.
000860 OBJECT-COMPUTER. IBM-AT.
000870 SPECIAL-NAMES.
000880*        X"80" THRU X"A5" ADDS THE ACCENTED-LETTER BYTES OF THE
000890*        PC CODE PAGE THIS SHOP'S DISH-NAME EXTRACT COMES IN ON
000900*        (CAFE, CREME, JALAPENO AND THE LIKE) SO 2212-TOKEN-LOOP
000910*        DOES NOT TREAT A DIACRITIC AS A WORD BREAK.  A HANDFUL
000920*        OF NON-LETTER SYMBOLS RIDE ALONG IN THAT SAME BYTE
000930*        RANGE, BUT NO DISH NAME HAS EVER USED ONE.
000940     CLASS ALPHANUM-LOWER IS "A" THRU "Z"
000950     CLASS ALPHANUM-UPPER IS "a" THRU "z"
000960                             X"80" THRU X"A5"
000970*        RESERVED SWITCH, NOT YET WIRED TO ANY PARAGRAPH BELOW -
000980*        SAME SHOP STANDARD AS MNUCTL'S CTL-SWITCH.
000990     UPSI-0 IS DSH-SWITCH.
001000*----------------------------------------------------------------*
001010 INPUT-OUTPUT SECTION.
001020*----------------------------------------------------------------*
001030 FILE-CONTROL.
001040*        OPTIONAL SO A ZERO-ROW EXTRACT DOES NOT ABEND THE OPEN.
001050     SELECT OPTIONAL DISH-IN ASSIGN TO DISHIN
001060         ORGANIZATION IS SEQUENTIAL
001070         FILE STATUS IS DSH-IN-STAT.
001080 
001090*        INDEXED BY DISH-ID SO 2300-DISTINCT-COUNTS CAN START AT
001100*        LOW-VALUES AND READ THE WHOLE FILE BACK IN KEY ORDER.
001110     SELECT OPTIONAL DISH-WORK ASSIGN TO DISHWK
001120         ORGANIZATION IS INDEXED
001130         ACCESS MODE IS DYNAMIC
001140         RECORD KEY IS WK-DISH-ID
001150         FILE STATUS IS DSH-WK-STAT.
001160 
001170*        WORK FILE FOR THE RAW-NAME SORT PASS ONLY.
001180     SELECT RAW-SORT-FILE ASSIGN TO WRK1
001190         ORGANIZATION IS SEQUENTIAL.
001200 
001210*        WORK FILE FOR THE NORMALIZED-NAME SORT PASS ONLY.
001220     SELECT NORM-SORT-FILE ASSIGN TO WRK2
001230         ORGANIZATION IS SEQUENTIAL.
001240 
001250*        WORK FILE FOR THE FINGERPRINT SORT PASS ONLY.
001260     SELECT PRNT-SORT-FILE ASSIGN TO WRK3
001270         ORGANIZATION IS SEQUENTIAL.
001280*================================================================*
001290 DATA DIVISION.
001300 FILE SECTION.
001310*----------------------------------------------------------------*
001320* DISH EXTRACT, ONE RECORD PER DISH.  DISCARDED COLUMNS (FIRST-
001330* SEEN/LAST-SEEN YEAR, LOWEST/HIGHEST PRICE, DESCRIPTION) ARE NOT
001340* CARRIED ON THIS LAYOUT AT ALL - THEY NEVER REACH THE WORK FILE.
001350*----------------------------------------------------------------*
001360 FD  DISH-IN.
001370 01  DISH-IN-REC.
001380*        DISH IDENTIFIER - PRIMARY KEY ON THE DOWNSTREAM WORK FILE.
001390     05 DI-DISH-ID               PIC 9(09).
001400*        RAW, AS-ENTERED DISH NAME; NOT YET CASE-FOLDED.
001410     05 DI-DISH-NAME             PIC X(80).
001420*        COUNT OF DISTINCT MENUS THIS DISH HAS APPEARED ON.
001430     05 DI-MENUS-APPEARED        PIC 9(07).
001440*        COUNT OF TOTAL APPEARANCES; ZERO DROPS THE DISH ENTIRELY.
001450     05 DI-TIMES-APPEARED        PIC 9(07).
001460     05 FILLER                   PIC X(17).
001470*----------------------------------------------------------------*
001480* SURVIVING-DISH WORK FILE - KEYED LOOKUP FOR THE MERGE STEP.
001490* ONLY DISHES WITH DI-TIMES-APPEARED NOT = ZERO ARE WRITTEN HERE.
001500*----------------------------------------------------------------*
001510 FD  DISH-WORK.
001520 01  DISH-WORK-REC.
001530*        CARRIED FORWARD UNCHANGED FROM DI-DISH-ID.
001540     05 WK-DISH-ID                PIC 9(09).
001550*        CARRIED FORWARD UNCHANGED FROM DI-DISH-NAME.
001560     05 WK-DISH-NAME              PIC X(80).
001570*        CARRIED FORWARD UNCHANGED FROM DI-MENUS-APPEARED.
001580     05 WK-MENUS-APPEARED         PIC 9(07).
001590*        CARRIED FORWARD UNCHANGED FROM DI-TIMES-APPEARED.
001600     05 WK-TIMES-APPEARED         PIC 9(07).
001610*        OUTPUT OF 2100-NORMALIZE-NAME.
001620     05 WK-NORMALIZED-NAME        PIC X(80).
001630*        OUTPUT OF 2200-FINGERPRINT.
001640     05 WK-FINGERPRINT            PIC X(80).
001650     05 FILLER                    PIC X(10).
001660*----------------------------------------------------------------*
001670 FD  RAW-SORT-FILE.
001680 01  RAW-SORT-REC.
001690*        RAW DISH NAME, ONE DISH PER RECORD, FOR THE RAW-NAME
001700     05 RS-NAME                   PIC X(80).
001710*        DISTINCT-COUNT SORT PASS.
001720*----------------------------------------------------------------*
001730 FD  NORM-SORT-FILE.
001740 01  NORM-SORT-REC.
001750*        NORMALIZED NAME FOR THE NORMALIZED-NAME DISTINCT-COUNT
001760     05 NS-NAME                   PIC X(80).
001770*        SORT PASS.
001780*----------------------------------------------------------------*
001790 FD  PRNT-SORT-FILE.
001800 01  PRNT-SORT-REC.
001810*        FINGERPRINT FOR THE FINGERPRINT DISTINCT-COUNT SORT PASS.
001820     05 PS-NAME                   PIC X(80).
001830*================================================================*
001840*----------------------------------------------------------------*
001850* FILE-STATUS AND EOF SWITCHES FOR DISH-IN/DISH-WORK.  DSH-RD-STAT
001860* IS CLEARED TO SPACE AFTER EACH OF THE THREE DISTINCT-COUNT
001870* START/READ PASSES BELOW SO DSH-EOF DOES NOT LEAK FROM ONE PASS
001880* INTO THE NEXT.
001890*----------------------------------------------------------------*
001900 WORKING-STORAGE SECTION.
001910*        FILE STATUS FOR DISH-IN - NOT TESTED AFTER EVERY READ IN
001920 77  DSH-IN-STAT                  PIC XX.
001930*        THIS SHOP'S STYLE; KEPT FOR DEBUGGER INSPECTION ONLY.
001940 77  DSH-WK-STAT                  PIC XX.
001950*        FILE STATUS FOR DISH-WORK - SAME CONVENTION AS ABOVE.
001960 77  DSH-RD-STAT                  PIC X VALUE SPACE.
001970     88 DSH-EOF                   VALUE "Y".
001980 
001990*----------------------------------------------------------------*
002000* RUN COUNTERS RETURNED TO MNUCTL THROUGH THE LINKAGE SECTION -
002010* SEE MNUDSH-PARMS BELOW.  ALL FIVE START AT ZERO EVERY RUN; THIS
002020* PROGRAM IS CALLED ONCE PER RELOAD, NEVER RESTARTED MID-PASS.
002030*----------------------------------------------------------------*
002040*        COUNT OF DISHES DROPPED FOR DI-TIMES-APPEARED = ZERO.
002050 77  WS-ZERO-APPEAR-CT            PIC 9(07) COMP VALUE ZERO.
002060*        COUNT OF DISHES WRITTEN TO DISH-WORK.
002070 77  WS-SURVIVE-CT                PIC 9(07) COMP VALUE ZERO.
002080*        DISTINCT RAW-NAME COUNT FROM 2300-DISTINCT-COUNTS.
002090 77  WS-RAW-NAME-CT               PIC 9(07) COMP VALUE ZERO.
002100*        DISTINCT NORMALIZED-NAME COUNT FROM 2300-DISTINCT-COUNTS.
002110 77  WS-NORM-NAME-CT              PIC 9(07) COMP VALUE ZERO.
002120*        DISTINCT FINGERPRINT COUNT FROM 2300-DISTINCT-COUNTS.
002130 77  WS-FINGER-CT                 PIC 9(07) COMP VALUE ZERO.
002140 
002150*----------------------------------------------------------------*
002160* SCAN/BUILD SUBSCRIPTS SHARED ACROSS 2100-NORMALIZE-NAME AND THE
002170* 2200-FINGERPRINT FAMILY.  NONE OF THESE CARRY A VALUE ACROSS A
002180* PARAGRAPH BOUNDARY EXCEPT WHERE A COMMENT SAYS SO - TREAT THEM
002190* AS PARAGRAPH-LOCAL SCRATCH.
002200*----------------------------------------------------------------*
002210*        GENERAL-PURPOSE LOOP SUBSCRIPT - NO FIXED MEANING.
002220 77  WS-SUBSCRIPT                 PIC 9(03) COMP.
002230*        CURRENT BYTE POSITION WHILE SCANNING A NAME LEFT TO RIGHT.
002240 77  WS-SCAN-IX                   PIC 9(03) COMP.
002250*        CURRENT TOKEN NUMBER IN THE TOKEN TABLE.
002260 77  WS-TOKEN-IX                  PIC 9(03) COMP.
002270*        SECOND TOKEN-TABLE SUBSCRIPT - DEDUP/SORT INNER INDEX.
002280 77  WS-TOKEN-IX2                 PIC 9(03) COMP.
002290*        CURRENT BYTE POSITION WITHIN THE NAME OR TOKEN BEING BUILT.
002300 77  WS-OUT-IX                    PIC 9(03) COMP.
002310*        TOTAL NUMBER OF TOKENS FOUND BY 2210-TOKENIZE.
002320 77  WS-TOKEN-COUNT                PIC 9(03) COMP.
002330*        ONE-ENTRY-WIDE SWAP AREA FOR 2224-SWAP-ENTRIES.
002340 77  WS-SWAP-ENTRY                 PIC X(81).
002350
002360*----------------------------------------------------------------*
002370* DISH-NAME-WORK/DISH-NAME-CHARS - THE RAW DISH NAME, ONE BYTE PER
002380* TABLE ENTRY SO 2100-NORMALIZE-NAME CAN WALK IT A CHARACTER AT A
002390* TIME.  THE TWO ALPHABET TABLES BELOW ARE THE CONVERTING-FROM/
002400* CONVERTING-TO OPERANDS FOR THE CASE FOLD - SEE THE 11/14/00
002410* CHANGE-LOG ENTRY ABOVE FOR WHY A SPECIAL-NAMES CLASS-NAME WILL
002420* NOT SERVE HERE.
002430*----------------------------------------------------------------*
002440 01  DISH-NAME-WORK                PIC X(80).
002450 01  DISH-NAME-CHARS  REDEFINES DISH-NAME-WORK.
002460     05 DN-CHAR                   PIC X OCCURS 80 TIMES.
002470 01  WS-UPPER-ALPHA-TABLE          PIC X(26)
002480     VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002490 01  WS-LOWER-ALPHA-TABLE          PIC X(26)
002500     VALUE "abcdefghijklmnopqrstuvwxyz".
002510
002520*----------------------------------------------------------------*
002530* NORMALIZED-NAME-WORK/NORM-NAME-CHARS - OUTPUT OF 2100-NORMALIZE-
002540* NAME, INPUT TO 2200-FINGERPRINT.  SAME ONE-BYTE-PER-ENTRY SHAPE
002550* AS DISH-NAME-CHARS ABOVE.
002560*----------------------------------------------------------------*
002570 01  NORMALIZED-NAME-WORK          PIC X(80).
002580 01  NORM-NAME-CHARS  REDEFINES NORMALIZED-NAME-WORK.
002590     05 NN-CHAR                   PIC X OCCURS 80 TIMES.
002600 
002610*----------------------------------------------------------------*
002620* TOKEN-TABLE-AREA - UP TO 40 TOKENS PER DISH NAME, FAR MORE THAN
002630* ANY REAL DISH NAME HAS EVER USED.  TOK-USED FLAGS A SLOT AS A
002640* KEPT (NON-DUPLICATE) TOKEN; 2215-DEDUP-TOKENS SETS IT "N" ON A
002650* REPEAT.  TOKEN-FLAT-AREA IS A BYTE-FOR-BYTE REDEFINES USED ONLY
002660* BY 2211-CLEAR-ONE-TOKEN'S CALLER TO ZERO THE WHOLE TABLE IN ONE
002670* PASS RATHER THAN INITIALIZING 40 GROUP ITEMS ONE AT A TIME.
002680*----------------------------------------------------------------*
002690*        EACH ENTRY HOLDS ONE TOKEN'S TEXT AND ITS DEDUP FLAG.
002700 01  TOKEN-TABLE-AREA.
002710     05 TOKEN-ENTRY  OCCURS 40 TIMES.
002720        10 TOK-TEXT                PIC X(80).
002730        10 TOK-USED                PIC X VALUE SPACE.
002740           88 TOK-IS-USED          VALUE "Y".
002750*        BYTE-LEVEL VIEW OF THE WHOLE TABLE - NOT REFERENCED BY
002760*        NAME ANYWHERE BELOW, BUT LEFT IN PLACE SHOULD A FUTURE
002770*        CHANGE NEED TO CLEAR THE TABLE IN ONE BULK MOVE.
002780 01  TOKEN-FLAT-AREA REDEFINES TOKEN-TABLE-AREA.
002790     05 TOK-FLAT-BYTE              PIC X OCCURS 3240 TIMES.
002800 
002810*----------------------------------------------------------------*
002820* FINGERPRINT-WORK - THE REJOINED, SORTED, DEDUPED TOKEN STRING
002830* THAT BECOMES WK-FINGERPRINT.  CLEARED TO SPACES AT THE TOP OF
002840* EVERY CALL TO 2200-FINGERPRINT SO A SHORT NAME DOES NOT CARRY
002850* TRAILING BYTES FROM THE PRIOR DISH.
002860*----------------------------------------------------------------*
002870*        BUILT BY 2230-REJOIN-TOKENS FROM THE SURVIVING TOKENS.
002880 01  FINGERPRINT-WORK              PIC X(80).
002890 
002900*----------------------------------------------------------------*
002910* WS-PREV-RAW-NAME/WS-PREV-NORM-NAME/WS-PREV-FINGER - CONTROL-
002920* BREAK HOLD AREAS FOR THE THREE DISTINCT-COUNT SORT PASSES IN
002930* 2300-DISTINCT-COUNTS.  EACH IS RESET TO SPACES AT THE START OF
002940* ITS OWN SORT'S OUTPUT PROCEDURE.
002950*----------------------------------------------------------------*
002960*        CONTROL-BREAK FIELDS FOR 2300-DISTINCT-COUNTS - SEE THE
002970*        THREE OUTPUT PROCEDURES BELOW FOR HOW EACH IS USED.
002980 01  WS-PREV-RAW-NAME              PIC X(80) VALUE SPACES.
002990 01  WS-PREV-NORM-NAME             PIC X(80) VALUE SPACES.
003000 01  WS-PREV-FINGER                PIC X(80) VALUE SPACES.
003010 01  WS-EOF-FLAGS.
003020     05 WS-RAW-EOF                 PIC X VALUE SPACE.
003030        88 RAW-SORT-EOF            VALUE "Y".
003040     05 WS-NORM-EOF                PIC X VALUE SPACE.
003050        88 NORM-SORT-EOF           VALUE "Y".
003060     05 WS-PRNT-EOF                PIC X VALUE SPACE.
003070        88 PRNT-SORT-EOF           VALUE "Y".
003080     05 FILLER                     PIC X(17).
003090*================================================================*
003100*----------------------------------------------------------------*
003110* MNUDSH-PARMS - THE COMMON-SHAPE RESULT GROUP MNUCTL PASSES ON
003120* THE CALL STATEMENT.  MNUCTL READS THIS BACK THROUGH ITS OWN
003130* WS-PHASE-RESULTS REDEFINES FOR THE DISH STEP; FIELD ORDER HERE
003140* MUST TRACK THAT REDEFINES EXACTLY.
003150*----------------------------------------------------------------*
003160 LINKAGE SECTION.
003170*        THE FIVE RUN COUNTERS MNUCTL READS BACK AFTER THE CALL.
003180 01  MNUDSH-PARMS.
003190*        ZONED DISPLAY, NOT COMP, TO MATCH THE CALLER'S LAYOUT.
003200     05 LK-ZERO-APPEAR-CT          PIC 9(07).
003210*        SECOND OF FIVE - SEE LK-ZERO-APPEAR-CT ABOVE.
003220     05 LK-SURVIVE-CT              PIC 9(07).
003230*        THIRD OF FIVE.
003240     05 LK-RAW-NAME-CT             PIC 9(07).
003250*        FOURTH OF FIVE.
003260     05 LK-NORM-NAME-CT            PIC 9(07).
003270*        FIFTH AND LAST OF FIVE.
003280     05 LK-FINGER-CT               PIC 9(07).
003290*================================================================*
003300*================================================================*
003310* PROCESSING NOTES (P. NIKOU, 11/14/00) -
003320*   THE FINGERPRINT IS AN OPENREFINE-STYLE KEY COLLISION KEY:
003330*   LOWERCASE, COLLAPSE WHITESPACE, SPLIT ON ANY NON-ALPHANUMERIC
003340*   BYTE, DROP REPEAT TOKENS, SORT WHAT IS LEFT, AND REJOIN WITH
003350*   ONE BLANK BETWEEN TOKENS.  TWO DISH NAMES THAT DIFFER ONLY IN
003360*   PUNCTUATION, WORD ORDER OR REPEATED WORDS END UP WITH THE
003370*   SAME FINGERPRINT - E.G. "COFFEE, COFFEE CAKE" AND "CAKE,
003380*   COFFEE" BOTH FINGERPRINT TO "CAKE COFFEE".  THIS IS HOW THE
003390*   MERGE STEP (MNUMRG) IS ABLE TO COLLAPSE NEAR-DUPLICATE DISH
003400*   NAMES THAT CAME IN FROM DIFFERENT MENUS OVER THE YEARS.
003410*================================================================*
003420 PROCEDURE DIVISION USING MNUDSH-PARMS.
003430 
003440*----------------------------------------------------------------*
003450* 0000-MAINLINE - OPEN THE TWO FILES, RUN THE DISH PASS, RUN THE
003460* THREE DISTINCT-COUNT SORTS, CLOSE UP, THEN HAND ALL FIVE
003470* COUNTERS BACK TO THE CALLER THROUGH MNUDSH-PARMS.
003480*----------------------------------------------------------------*
003490 0000-MAINLINE.
003500     PERFORM 0100-OPEN-FILES.
003510     PERFORM 1000-DISH-PASS THRU 1000-DISH-PASS-EX.
003520     PERFORM 2300-DISTINCT-COUNTS THRU 2300-DISTINCT-COUNTS-EX.
003530     PERFORM 0900-CLOSE-FILES.
003540*        THE FIVE MOVES BELOW ARE THE ONLY WAY THIS PROGRAM'S
003550*        WORK IS VISIBLE TO MNUCTL - THERE IS NO SHARED FILE OR
003560*        DATABASE BETWEEN THE TWO.
003570     MOVE WS-ZERO-APPEAR-CT TO LK-ZERO-APPEAR-CT.
003580     MOVE WS-SURVIVE-CT     TO LK-SURVIVE-CT.
003590     MOVE WS-RAW-NAME-CT    TO LK-RAW-NAME-CT.
003600     MOVE WS-NORM-NAME-CT   TO LK-NORM-NAME-CT.
003610     MOVE WS-FINGER-CT      TO LK-FINGER-CT.
003620*        ONLY GOBACK, NOT STOP RUN - THIS PROGRAM IS A CALLED
003630     GOBACK.
003640 
003650*----------------------------------------------------------------*
003660* 0100-OPEN-FILES/0900-CLOSE-FILES - DISH-IN IS READ-ONLY INPUT;
003670* DISH-WORK IS BUILT FRESH EVERY RUN (OPEN OUTPUT), NOT EXTENDED,
003680* SO A RERUN NEVER APPENDS TO A PRIOR RUN'S SURVIVORS.
003690*----------------------------------------------------------------*
003700*        DISH-IN OPENED INPUT, DISH-WORK OPENED OUTPUT FRESH.
003710 0100-OPEN-FILES.
003720     OPEN INPUT DISH-IN.
003730     OPEN OUTPUT DISH-WORK.
003740 
003750*        BOTH FILES CLOSED HERE; DISH-WORK IS RE-OPENED INPUT
003760 0900-CLOSE-FILES.
003770     CLOSE DISH-IN.
003780     CLOSE DISH-WORK.
003790 
003800*----------------------------------------------------------------*
003810* 1000-DISH-PASS - READ EVERY DISH ONCE.  A DISH WITH
003820* DI-TIMES-APPEARED = ZERO IS COUNTED AND SKIPPED (DISH
003830* ELIGIBILITY RULE); SURVIVORS ARE EDITED AND WRITTEN TO
003840* DISH-WORK KEYED BY DISH-ID.
003850*----------------------------------------------------------------*
003860*        PRIMING READ BEFORE THE LOOP, SHOP'S STANDARD EOF STYLE.
003870 1000-DISH-PASS.
003880     READ DISH-IN NEXT RECORD AT END SET DSH-EOF TO TRUE.
003890     PERFORM 1010-DISH-PASS-LOOP UNTIL DSH-EOF.
003900     GO TO 1000-DISH-PASS-EX.
003910 
003920*        DI-TIMES-APPEARED = ZERO NEVER REACHES 1100-EDIT-DISH.
003930 1010-DISH-PASS-LOOP.
003940     IF DI-TIMES-APPEARED = ZERO
003950         ADD 1 TO WS-ZERO-APPEAR-CT
003960     ELSE
003970         PERFORM 1100-EDIT-DISH THRU 1100-EDIT-DISH-EX
003980     END-IF.
003990     READ DISH-IN NEXT RECORD AT END SET DSH-EOF TO TRUE.
004000     GO TO 1010-DISH-PASS-LOOP.
004010 
004020*        LOOP EXIT - ALL OF DISH-IN HAS BEEN READ.
004030 1000-DISH-PASS-EX.
004040     EXIT.
004050 
004060*        ONE DISH EDITED PER CALL.  THE TWO PERFORMS BELOW LEAVE
004070*        BEHIND NORMALIZED-NAME-WORK AND FINGERPRINT-WORK, WHICH
004080*        ARE THEN MOVED INTO THE OUTPUT RECORD.
004090*        DISH-NAME-WORK IS LOADED HERE, ALONGSIDE WK-DISH-NAME,
004100*        SOLELY SO 2100-NORMALIZE-NAME HAS A SCRATCH COPY TO FOLD
004110*        AND TRIM WITHOUT DISTURBING THE OUTPUT RECORD'S OWN FIELD.
004120 1100-EDIT-DISH.
004130     MOVE DI-DISH-ID          TO WK-DISH-ID.
004140     MOVE DI-DISH-NAME        TO WK-DISH-NAME DISH-NAME-WORK.
004150     MOVE DI-MENUS-APPEARED   TO WK-MENUS-APPEARED.
004160     MOVE DI-TIMES-APPEARED   TO WK-TIMES-APPEARED.
004170 
004180     PERFORM 2100-NORMALIZE-NAME THRU 2100-NORMALIZE-NAME-EX.
004190     MOVE NORMALIZED-NAME-WORK TO WK-NORMALIZED-NAME.
004200 
004210     PERFORM 2200-FINGERPRINT THRU 2200-FINGERPRINT-EX.
004220     MOVE FINGERPRINT-WORK     TO WK-FINGERPRINT.
004230 
004240     WRITE DISH-WORK-REC.
004250 
004260     ADD 1 TO WS-SURVIVE-CT.
004270     GO TO 1100-EDIT-DISH-EX.
004280 
004290 1100-EDIT-DISH-EX.
004300     EXIT.
004310 
004320*----------------------------------------------------------------*
004330* 2100-NORMALIZE-NAME - LOWERCASE, TRIM, COLLAPSE WHITESPACE RUNS.
004340* DISH-NAME-WORK IN, NORMALIZED-NAME-WORK OUT.
004350*----------------------------------------------------------------*
004360*        CONVERTING FOLDS UPPERCASE TO LOWERCASE IN PLACE BEFORE
004370*        THE SCAN BELOW EVER LOOKS AT A BYTE; A DISH NAME KEYED
004380*        IN ALL CAPS OR MIXED CASE COMES OUT THE SAME EITHER WAY.
004390 2100-NORMALIZE-NAME.
004400     MOVE SPACES TO NORMALIZED-NAME-WORK.
004410     INSPECT DISH-NAME-WORK CONVERTING
004420         WS-UPPER-ALPHA-TABLE TO WS-LOWER-ALPHA-TABLE.
004430     MOVE 1 TO WS-SCAN-IX.
004440     MOVE 0 TO WS-OUT-IX.
004450     MOVE 1 TO WS-SUBSCRIPT.
004460 
004470*        LEADING BLANKS ARE DROPPED HERE SO WS-OUT-IX STARTS ITS
004480*        FIRST REAL CHARACTER AT POSITION 1, NOT SOME BLANK RUN.
004490 2105-SKIP-LEADING-SPACE.
004500     IF WS-SCAN-IX > 80 GO TO 2100-NORMALIZE-NAME-EX.
004510     IF DN-CHAR (WS-SCAN-IX) = SPACE
004520         ADD 1 TO WS-SCAN-IX
004530         GO TO 2105-SKIP-LEADING-SPACE
004540     END-IF.
004550 
004560*        EVERY BLANK RUN OF ANY LENGTH COLLAPSES TO EXACTLY ONE
004570*        BLANK IN THE OUTPUT - THAT IS WHAT 2120-COPY-ONE-SPACE
004580*        AND ITS 2125-SKIP-RUN HELPER BELOW DO TOGETHER.
004590 2110-COPY-LOOP.
004600     IF WS-SCAN-IX > 80 GO TO 2100-NORMALIZE-NAME-EX.
004610     IF DN-CHAR (WS-SCAN-IX) = SPACE
004620         PERFORM 2120-COPY-ONE-SPACE THRU 2120-COPY-ONE-SPACE-EX
004630     ELSE
004640         ADD 1 TO WS-OUT-IX
004650         MOVE DN-CHAR (WS-SCAN-IX) TO NN-CHAR (WS-OUT-IX)
004660         ADD 1 TO WS-SCAN-IX
004670     END-IF.
004680     GO TO 2110-COPY-LOOP.
004690 
004700 2120-COPY-ONE-SPACE.
004710     ADD 1 TO WS-OUT-IX.
004720     MOVE SPACE TO NN-CHAR (WS-OUT-IX).
004730 
004740 2125-SKIP-RUN.
004750     ADD 1 TO WS-SCAN-IX.
004760     IF WS-SCAN-IX > 80 GO TO 2120-COPY-ONE-SPACE-EX.
004770     IF DN-CHAR (WS-SCAN-IX) = SPACE GO TO 2125-SKIP-RUN.
004780 
004790 2120-COPY-ONE-SPACE-EX.
004800     EXIT.
004810 
004820 2100-NORMALIZE-NAME-EX.
004830*    TRAILING SPACE LEFT BY THE LOOP ABOVE (IF ANY) IS DROPPED BY
004840*    SIMPLY NOT COPYING ONE WHEN SCAN-IX RUNS PAST 80 - THE FIELD
004850*    WAS SPACE-FILLED AT THE TOP SO NOTHING MORE IS NEEDED.
004860     IF NN-CHAR (WS-OUT-IX) = SPACE AND WS-OUT-IX > 0
004870         SUBTRACT 1 FROM WS-OUT-IX
004880     END-IF.
004890     EXIT.
004900 
004910*----------------------------------------------------------------*
004920* 2200-FINGERPRINT - SPLIT NORMALIZED-NAME-WORK INTO ALPHANUMERIC
004930* TOKENS, DROP DUPLICATES KEEPING FIRST OCCURRENCE, SORT THE
004940* SURVIVORS, REJOIN WITH SINGLE SPACES INTO FINGERPRINT-WORK.
004950*----------------------------------------------------------------*
004960*        FINGERPRINT-WORK IS CLEARED FIRST SO A NAME THAT ENDS
004970*        UP WITH FEWER TOKENS THAN THE PRIOR DISH DOES NOT CARRY
004980*        ANY OF THE PRIOR DISH'S TRAILING BYTES FORWARD.
004990 2200-FINGERPRINT.
005000     MOVE SPACES TO FINGERPRINT-WORK.
005010*        ONE PASS EACH, IN STRICT ORDER - TOKENIZE, THEN DEDUP,
005020     PERFORM 2210-TOKENIZE THRU 2210-TOKENIZE-EX.
005030*        THEN SORT, THEN REJOIN - EACH STAGE FEEDING THE NEXT
005040     PERFORM 2215-DEDUP-TOKENS THRU 2215-DEDUP-TOKENS-EX.
005050*        THROUGH THE SHARED TOKEN-TABLE-AREA.
005060     PERFORM 2220-SORT-TOKENS THRU 2220-SORT-TOKENS-EX.
005070     PERFORM 2230-REJOIN-TOKENS THRU 2230-REJOIN-TOKENS-EX.
005080     GO TO 2200-FINGERPRINT-EX.
005090 
005100 2200-FINGERPRINT-EX.
005110     EXIT.
005120 
005130*----------------------------------------------------------------*
005140* 2210-TOKENIZE - CLEAR THE TOKEN TABLE, THEN SPLIT THE NORMALIZED
005150* NAME INTO TOK-TEXT ENTRIES ON ANY RUN OF NON-ALPHANUMERIC BYTES -
005160* BLANKS AND PUNCTUATION ALIKE (COMMAS, PERIODS, APOSTROPHES, ETC).
005170* ONLY LETTERS (CLASS ALPHANUM-UPPER) AND DIGITS SURVIVE INTO A
005180* TOKEN.  TABLE-CLEAR LOOP RUNS AS A PERFORMED PARAGRAPH - NO
005190* INLINE PERFORM VARYING IN THIS SHOP.
005200*----------------------------------------------------------------*
005210*        WS-SUBSCRIPT DRIVES THE CLEAR LOOP ONLY; IT IS REUSED
005220*        AS PLAIN SCRATCH ELSEWHERE AND CARRIES NO MEANING ONCE
005230*        2210-TOKENIZE-EX IS REACHED.
005240 2210-TOKENIZE.
005250     MOVE 1 TO WS-SUBSCRIPT.
005260     PERFORM 2211-CLEAR-ONE-TOKEN UNTIL WS-SUBSCRIPT > 40.
005270     MOVE 0 TO WS-TOKEN-COUNT.
005280     MOVE 1 TO WS-SCAN-IX.
005290     GO TO 2212-TOKEN-LOOP.
005300 
005310*        RUNS 40 TIMES - ONCE PER TOKEN-ENTRY SLOT - BEFORE ANY
005320 2211-CLEAR-ONE-TOKEN.
005330     INITIALIZE TOKEN-ENTRY (WS-SUBSCRIPT).
005340     ADD 1 TO WS-SUBSCRIPT.
005350 
005360*        SCAN STEP; A TOKEN CANNOT START ON A DELIMITER BYTE.
005370 2212-TOKEN-LOOP.
005380     IF WS-SCAN-IX > 80 GO TO 2210-TOKENIZE-EX.
005390     IF NN-CHAR (WS-SCAN-IX) IS NOT NUMERIC AND
005400        NN-CHAR (WS-SCAN-IX) IS NOT ALPHANUM-UPPER
005410         ADD 1 TO WS-SCAN-IX
005420         GO TO 2212-TOKEN-LOOP
005430     END-IF.
005440     ADD 1 TO WS-TOKEN-COUNT.
005450     MOVE 0 TO WS-TOKEN-IX.
005460
005470*        FALLS BACK TO 2212-TOKEN-LOOP THE MOMENT A DELIMITER
005480 2213-TOKEN-CHAR-LOOP.
005490     IF WS-SCAN-IX > 80 GO TO 2210-TOKENIZE-EX.
005500     IF NN-CHAR (WS-SCAN-IX) IS NUMERIC OR
005510        NN-CHAR (WS-SCAN-IX) IS ALPHANUM-UPPER
005520         ADD 1 TO WS-TOKEN-IX
005530         MOVE NN-CHAR (WS-SCAN-IX)
005540             TO TOK-TEXT (WS-TOKEN-COUNT) (WS-TOKEN-IX:1)
005550         ADD 1 TO WS-SCAN-IX
005560         GO TO 2213-TOKEN-CHAR-LOOP
005570     END-IF.
005580     GO TO 2212-TOKEN-LOOP.
005590 
005600 2210-TOKENIZE-EX.
005610     EXIT.
005620 
005630*----------------------------------------------------------------*
005640* 2215-DEDUP-TOKENS - DROP A TOKEN IF AN EARLIER TOKEN IS EQUAL,
005650* KEEPING THE FIRST OCCURRENCE.  TOK-USED = "N" MARKS A DROPPED
005660* (DUPLICATE) ENTRY SO 2220/2230 SKIP IT.  TOK-USED IS SET "Y"
005670* FOR EVERY SLOT FIRST VIA A PERFORMED PARAGRAPH.
005680*----------------------------------------------------------------*
005690*        EVERY SLOT IS MARKED "USED" FIRST; THE DOUBLE LOOP BELOW
005700*        THEN DEMOTES A SLOT BACK TO "NOT USED" THE MOMENT AN
005710*        EARLIER, STILL-USED SLOT IS FOUND TO MATCH IT.
005720 2215-DEDUP-TOKENS.
005730     MOVE 1 TO WS-TOKEN-IX.
005740     PERFORM 2215-MARK-USED UNTIL WS-TOKEN-IX > WS-TOKEN-COUNT.
005750     IF WS-TOKEN-COUNT < 2 GO TO 2215-DEDUP-TOKENS-EX.
005760     MOVE 2 TO WS-TOKEN-IX.
005770     GO TO 2216-DEDUP-OUTER.
005780 
005790*        BYTE IS HIT, WHICH CLOSES THE CURRENT TOKEN.
005800 2215-MARK-USED.
005810     MOVE "Y" TO TOK-USED (WS-TOKEN-IX).
005820     ADD 1 TO WS-TOKEN-IX.
005830 
005840*        "Y" SO THE DEDUP COMPARE BELOW HAS SOMETHING TO TEST.
005850 2216-DEDUP-OUTER.
005860     IF WS-TOKEN-IX > WS-TOKEN-COUNT GO TO 2215-DEDUP-TOKENS-EX.
005870     MOVE 1 TO WS-TOKEN-IX2.
005880 
005890*        OUTER INDEX WS-TOKEN-IX WALKS TOKEN 2 THROUGH THE LAST;
005900 2217-DEDUP-INNER.
005910     IF WS-TOKEN-IX2 >= WS-TOKEN-IX
005920         ADD 1 TO WS-TOKEN-IX
005930         GO TO 2216-DEDUP-OUTER
005940     END-IF.
005950     IF TOK-TEXT (WS-TOKEN-IX) = TOK-TEXT (WS-TOKEN-IX2)
005960         MOVE "N" TO TOK-USED (WS-TOKEN-IX)
005970         ADD 1 TO WS-TOKEN-IX
005980         GO TO 2216-DEDUP-OUTER
005990     END-IF.
006000     ADD 1 TO WS-TOKEN-IX2.
006010     GO TO 2217-DEDUP-INNER.
006020 
006030*        INNER INDEX WS-TOKEN-IX2 WALKS EVERY TOKEN BEFORE IT.
006040 2215-DEDUP-TOKENS-EX.
006050     EXIT.
006060 
006070*----------------------------------------------------------------*
006080* 2220-SORT-TOKENS - PLAIN BUBBLE SORT OF THE SURVIVING TOKENS,
006090* ASCENDING CHARACTER COLLATION.  SMALL TABLE (40 ENTRIES AT
006100* MOST) SO A TABLE SORT, NOT THE SORT VERB, IS USED HERE.
006110*----------------------------------------------------------------*
006120*        A TOKEN MARKED "N" BY THE DEDUP PASS SORTS AS IF IT
006130*        WERE NOT THERE - THE COMPARE ON LINE BELOW ONLY FIRES
006140*        WHEN BOTH SIDES ARE STILL "Y".
006150 2220-SORT-TOKENS.
006160     IF WS-TOKEN-COUNT < 2 GO TO 2220-SORT-TOKENS-EX.
006170     MOVE 1 TO WS-TOKEN-IX.
006180 
006190*        CLASSIC BUBBLE-SORT OUTER INDEX - ONE PASS PER TOKEN
006200 2222-SORT-OUTER.
006210     IF WS-TOKEN-IX >= WS-TOKEN-COUNT GO TO 2220-SORT-TOKENS-EX.
006220     MOVE WS-TOKEN-IX TO WS-TOKEN-IX2.
006230 
006240*        LESS ONE.
006250 2223-SORT-INNER.
006260     IF WS-TOKEN-IX2 >= WS-TOKEN-COUNT
006270         ADD 1 TO WS-TOKEN-IX
006280         GO TO 2222-SORT-OUTER
006290     END-IF.
006300     IF TOK-USED (WS-TOKEN-IX2) = "Y" AND
006310        TOK-USED (WS-TOKEN-IX2 + 1) = "Y" AND
006320        TOK-TEXT (WS-TOKEN-IX2) > TOK-TEXT (WS-TOKEN-IX2 + 1)
006330         PERFORM 2224-SWAP-ENTRIES THRU 2224-SWAP-ENTRIES-EX
006340     END-IF.
006350     ADD 1 TO WS-TOKEN-IX2.
006360     GO TO 2223-SORT-INNER.
006370 
006380*        INNER INDEX COMPARES EACH ADJACENT PAIR ONCE PER PASS,
006390 2224-SWAP-ENTRIES.
006400     MOVE TOKEN-ENTRY (WS-TOKEN-IX2)     TO WS-SWAP-ENTRY.
006410     MOVE TOKEN-ENTRY (WS-TOKEN-IX2 + 1) TO TOKEN-ENTRY (WS-TOKEN-IX2).
006420     MOVE WS-SWAP-ENTRY                  TO TOKEN-ENTRY (WS-TOKEN-IX2 + 1)
006430 
006440*        SWAPPING WHEN BOTH SIDES ARE STILL-LIVE AND OUT OF ORDER.
006450 2224-SWAP-ENTRIES-EX.
006460     EXIT.
006470 
006480 2220-SORT-TOKENS-EX.
006490     EXIT.
006500 
006510*----------------------------------------------------------------*
006520* 2230-REJOIN-TOKENS - CONCATENATE THE SURVIVING, NOW-SORTED
006530* TOKENS WITH A SINGLE SPACE BETWEEN EACH INTO FINGERPRINT-WORK.
006540* ONE TOKEN PER PASS OF A PERFORMED PARAGRAPH - NO INLINE LOOP.
006550*----------------------------------------------------------------*
006560*        WS-OUT-IX IS REUSED HERE AS THE REJOIN-TARGET SUBSCRIPT;
006570*        IT HAS NO RELATION TO ITS EARLIER USE IN 2100-NORMALIZE-
006580*        NAME ABOVE.
006590 2230-REJOIN-TOKENS.
006600     MOVE 0 TO WS-OUT-IX.
006610     MOVE 1 TO WS-TOKEN-IX.
006620     PERFORM 2231-REJOIN-ONE UNTIL WS-TOKEN-IX > WS-TOKEN-COUNT.
006630     GO TO 2230-REJOIN-TOKENS-EX.
006640 
006650*        SWAP GOES THROUGH WS-SWAP-ENTRY, NOT A BARE MOVE, SINCE
006660 2231-REJOIN-ONE.
006670     IF TOK-USED (WS-TOKEN-IX) = "Y"
006680         PERFORM 2235-APPEND-TOKEN THRU 2235-APPEND-TOKEN-EX
006690     END-IF.
006700     ADD 1 TO WS-TOKEN-IX.
006710 
006720*        TOK-TEXT AND TOK-USED MUST MOVE TOGETHER AS ONE GROUP.
006730 2235-APPEND-TOKEN.
006740     IF WS-OUT-IX > 0
006750         ADD 1 TO WS-OUT-IX
006760         MOVE SPACE TO FINGERPRINT-WORK (WS-OUT-IX:1)
006770     END-IF.
006780     MOVE 1 TO WS-SCAN-IX.
006790 
006800*        SKIPPED TOKENS (TOK-USED = "N") NEVER REACH THE OUTPUT.
006810 2236-APPEND-CHAR-LOOP.
006820     IF WS-SCAN-IX > 80 GO TO 2235-APPEND-TOKEN-EX.
006830     IF TOK-TEXT (WS-TOKEN-IX) (WS-SCAN-IX:1) = SPACE
006840         GO TO 2235-APPEND-TOKEN-EX.
006850     ADD 1 TO WS-OUT-IX.
006860     MOVE TOK-TEXT (WS-TOKEN-IX) (WS-SCAN-IX:1)
006870         TO FINGERPRINT-WORK (WS-OUT-IX:1).
006880     ADD 1 TO WS-SCAN-IX.
006890     GO TO 2236-APPEND-CHAR-LOOP.
006900 
006910 2235-APPEND-TOKEN-EX.
006920     EXIT.
006930 
006940 2230-REJOIN-TOKENS-EX.
006950     EXIT.
006960 
006970*----------------------------------------------------------------*
006980* 2300-DISTINCT-COUNTS - THREE SORT PASSES OVER THE SURVIVING
006990* DISHES, ONE EACH FOR RAW NAME, NORMALIZED NAME AND FINGERPRINT;
007000* EACH COUNTS A CHANGE OF KEY AS ONE MORE DISTINCT VALUE.
007010*----------------------------------------------------------------*
007020*        THREE SEPARATE SORT VERBS RATHER THAN ONE MULTI-KEY SORT
007030*        BECAUSE EACH PASS COUNTS A DIFFERENT FIELD'S DISTINCT
007040*        VALUES, NOT THE SAME RECORD SORTED THREE WAYS.
007050 2300-DISTINCT-COUNTS.
007060     SORT RAW-SORT-FILE ON ASCENDING KEY RS-NAME
007070         INPUT PROCEDURE 2310-RAW-IN
007080         OUTPUT PROCEDURE 2320-RAW-OUT.
007090     SORT NORM-SORT-FILE ON ASCENDING KEY NS-NAME
007100         INPUT PROCEDURE 2330-NORM-IN
007110         OUTPUT PROCEDURE 2340-NORM-OUT.
007120     SORT PRNT-SORT-FILE ON ASCENDING KEY PS-NAME
007130         INPUT PROCEDURE 2350-PRNT-IN
007140         OUTPUT PROCEDURE 2360-PRNT-OUT.
007150     GO TO 2300-DISTINCT-COUNTS-EX.
007160 
007170 2300-DISTINCT-COUNTS-EX.
007180     EXIT.
007190 
007200*        RE-OPENS DISH-WORK READ-ONLY FOR THE DURATION OF THIS
007210*        SORT'S INPUT PROCEDURE ONLY; THE FILE WAS ALREADY CLOSED
007220*        BY 0900-CLOSE-FILES BEFORE 2300-DISTINCT-COUNTS RUNS.
007230 2310-RAW-IN.
007240     OPEN INPUT DISH-WORK.
007250     MOVE LOW-VALUES TO WK-DISH-ID.
007260     START DISH-WORK KEY NOT LESS THAN WK-DISH-ID
007270         INVALID KEY SET DSH-EOF TO TRUE.
007280     PERFORM 2311-RAW-IN-LOOP UNTIL DSH-EOF.
007290     CLOSE DISH-WORK.
007300     MOVE SPACE TO DSH-RD-STAT.
007310 
007320*        EACH BYTE OF THE TOKEN IS COPIED UNTIL THE FIRST TRAILING
007330 2311-RAW-IN-LOOP.
007340     READ DISH-WORK NEXT RECORD AT END SET DSH-EOF TO TRUE.
007350     IF NOT DSH-EOF
007360         MOVE WK-DISH-NAME TO RS-NAME
007370         RELEASE RAW-SORT-REC
007380     END-IF.
007390 
007400*        WS-PREV-RAW-NAME STARTS AT SPACES SO THE FIRST RECORD
007410*        OUT OF THE SORT ALWAYS COUNTS AS A NEW DISTINCT VALUE.
007420*        DRIVES THE RAW-NAME DISTINCT-COUNT - MIRROR SHAPE OF
007430*        2340-NORM-OUT AND 2360-PRNT-OUT BELOW.
007440 2320-RAW-OUT.
007450     MOVE 0 TO WS-RAW-NAME-CT.
007460     MOVE SPACES TO WS-PREV-RAW-NAME.
007470     SET RAW-SORT-EOF TO FALSE.
007480     PERFORM 2321-RAW-OUT-LOOP UNTIL RAW-SORT-EOF.
007490 
007500*        A CHANGE OF KEY AGAINST WS-PREV-RAW-NAME IS WHAT COUNTS
007510*        AS ONE MORE DISTINCT RAW NAME.
007520 2321-RAW-OUT-LOOP.
007530     RETURN RAW-SORT-FILE AT END SET RAW-SORT-EOF TO TRUE.
007540     IF NOT RAW-SORT-EOF
007550         IF RS-NAME NOT = WS-PREV-RAW-NAME
007560             ADD 1 TO WS-RAW-NAME-CT
007570             MOVE RS-NAME TO WS-PREV-RAW-NAME
007580         END-IF
007590     END-IF.
007600 
007610*        SECOND OF THE THREE PASSES - SAME SHAPE AS 2310-RAW-IN
007620*        ABOVE, READING BACK WK-NORMALIZED-NAME INSTEAD OF WK-
007630*        DISH-NAME.
007640*        BLANK OR THE 80-BYTE LIMIT, WHICHEVER COMES FIRST.
007650*        OPENS DISH-WORK A SECOND TIME FOR THE NORMALIZED-NAME
007660*        PASS - THE FIRST OPEN/CLOSE WAS 2310-RAW-IN ABOVE.
007670 2330-NORM-IN.
007680     OPEN INPUT DISH-WORK.
007690     MOVE LOW-VALUES TO WK-DISH-ID.
007700     START DISH-WORK KEY NOT LESS THAN WK-DISH-ID
007710         INVALID KEY SET DSH-EOF TO TRUE.
007720     PERFORM 2331-NORM-IN-LOOP UNTIL DSH-EOF.
007730     CLOSE DISH-WORK.
007740     MOVE SPACE TO DSH-RD-STAT.
007750 
007760*        DISH-WORK IS READ HERE ONLY FOR ITS RAW-NAME COLUMN -
007770 2331-NORM-IN-LOOP.
007780     READ DISH-WORK NEXT RECORD AT END SET DSH-EOF TO TRUE.
007790     IF NOT DSH-EOF
007800         MOVE WK-NORMALIZED-NAME TO NS-NAME
007810         RELEASE NORM-SORT-REC
007820     END-IF.
007830 
007840*        DRIVES THE NORMALIZED-NAME DISTINCT-COUNT.
007850 2340-NORM-OUT.
007860     MOVE 0 TO WS-NORM-NAME-CT.
007870     MOVE SPACES TO WS-PREV-NORM-NAME.
007880     SET NORM-SORT-EOF TO FALSE.
007890     PERFORM 2341-NORM-OUT-LOOP UNTIL NORM-SORT-EOF.
007900 
007910*        SAME CHANGE-OF-KEY LOGIC AS 2321-RAW-OUT-LOOP, AGAINST
007920*        WS-PREV-NORM-NAME INSTEAD.
007930 2341-NORM-OUT-LOOP.
007940     RETURN NORM-SORT-FILE AT END SET NORM-SORT-EOF TO TRUE.
007950     IF NOT NORM-SORT-EOF
007960         IF NS-NAME NOT = WS-PREV-NORM-NAME
007970             ADD 1 TO WS-NORM-NAME-CT
007980             MOVE NS-NAME TO WS-PREV-NORM-NAME
007990         END-IF
008000     END-IF.
008010 
008020*        THIRD PASS - SAME SHAPE AGAIN, THIS TIME OVER WK-
008030*        FINGERPRINT, WHICH PRODUCES THE RUN LOG'S DISTINCT-
008040*        FINGERPRINT COUNT.
008050*        THE OTHER FIELDS ON THE RECORD ARE IGNORED THIS PASS.
008060*        THIRD AND LAST OPEN/CLOSE OF DISH-WORK IN THIS PARAGRAPH
008070*        FAMILY, FOR THE FINGERPRINT PASS.
008080 2350-PRNT-IN.
008090     OPEN INPUT DISH-WORK.
008100     MOVE LOW-VALUES TO WK-DISH-ID.
008110     START DISH-WORK KEY NOT LESS THAN WK-DISH-ID
008120         INVALID KEY SET DSH-EOF TO TRUE.
008130     PERFORM 2351-PRNT-IN-LOOP UNTIL DSH-EOF.
008140     CLOSE DISH-WORK.
008150     MOVE SPACE TO DSH-RD-STAT.
008160 
008170*        SAME SHAPE AS 2311-RAW-IN-LOOP ABOVE, READING BACK THE
008180 2351-PRNT-IN-LOOP.
008190     READ DISH-WORK NEXT RECORD AT END SET DSH-EOF TO TRUE.
008200     IF NOT DSH-EOF
008210         MOVE WK-FINGERPRINT TO PS-NAME
008220         RELEASE PRNT-SORT-REC
008230     END-IF.
008240 
008250*        DRIVES THE FINGERPRINT DISTINCT-COUNT, WHICH BECOMES
008260*        LK-FINGER-CT BACK IN 0000-MAINLINE.
008270 2360-PRNT-OUT.
008280     MOVE 0 TO WS-FINGER-CT.
008290     MOVE SPACES TO WS-PREV-FINGER.
008300     SET PRNT-SORT-EOF TO FALSE.
008310     PERFORM 2361-PRNT-OUT-LOOP UNTIL PRNT-SORT-EOF.
008320 
008330*        SAME CHANGE-OF-KEY LOGIC AGAIN, AGAINST WS-PREV-FINGER.
008340 2361-PRNT-OUT-LOOP.
008350     RETURN PRNT-SORT-FILE AT END SET PRNT-SORT-EOF TO TRUE.
008360     IF NOT PRNT-SORT-EOF
008370         IF PS-NAME NOT = WS-PREV-FINGER
008380             ADD 1 TO WS-FINGER-CT
008390             MOVE PS-NAME TO WS-PREV-FINGER
008400         END-IF
008410     END-IF.
