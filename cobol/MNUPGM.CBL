000100*================================================================*
000110* PROGRAM NAME:    MNUPGM
000120* ORIGINAL AUTHOR: TEMERZIDIS STAVROS
000130*
000140* PURPOSE:  THIRD PASS OF THE MENU-DATA RELOAD RUN.  LOADS THE
000150*           MENU-PAGE EXTRACT INTO AN INDEXED WORK FILE KEYED BY
000160*           PAGE-ID, AND THE MENU EXTRACT INTO A SECOND INDEXED
000170*           WORK FILE KEYED BY MENU-ID, SO THE MERGE STEP CAN
000180*           LOOK BOTH UP BY KEY.  BOTH SETS OF COLUMNS PASS
000190*           THROUGH UNCHANGED - THIS PASS ONLY RESHAPES THE
000200*           SEQUENTIAL EXTRACTS INTO KEYED FILES AND COUNTS
000210*           RECORDS WITH A MISSING DIMENSION OR DATE COLUMN FOR
000220*           THE RUN LOG.
000230*
000240* MAINTENANCE LOG
000250* DATE       AUTHOR             REQUEST   DESCRIPTION
000260* ---------- ------------------ --------- --------------------------
000270* 05/06/87   T. STAVROS         ----      ORIGINAL TYPE-CODE LOOKUP
000280*                                         TABLE MAINTENANCE PROGRAM
000290*                                         (CONST01) - INDEXED FILE
000300*                                         KEYED BY TYPE-CODE, WITH
000310*                                         THE SCREEN LISTING WALKED
000320*                                         VIA START / READ NEXT.
000330* 10/14/89   T. STAVROS         ----      ADDED THE PAGED INDEX-BOX
000340*                                         LISTING (15 ENTRIES/PAGE).
000350*================================================================*
000360* 02/27/96   K. ARGYRIOU        RQ-0120   REBUILT AS MNUPGM FOR THE
000370*                                         MENU-DATA RELOAD PROJECT.
000380*                                         CONST01'S SINGLE INDEXED
000390*                                         LOOKUP FILE IS REPLACED BY
000400*                                         TWO - PAGE-WORK KEYED ON
000410*                                         PAGE-ID AND MENU-WORK
000420*                                         KEYED ON MENU-ID - BUILT BY
000430*                                         THE SAME START/READ-NEXT
000440*                                         WALK THE OLD INDEX-CODE
000450*                                         PARAGRAPH USED FOR ITS
000460*                                         SCREEN LISTING.  SCREEN AND
000470*                                         MENU PARAGRAPHS REMOVED.
000480* 03/11/96   K. ARGYRIOU        RQ-0120   MISSING-DIMENSION AND
000490*                                         MISSING-DATE COUNTERS
000500*                                         ADDED FOR THE RUN LOG.
000510*                                         DAYS-PER-MONTH TABLE
000520*                                         CARRIED OVER FROM DCARS00
000530*                                         FOR THE MENU-DATE SANITY
000540*                                         CHECK (INFORMAL - NOT
000550*                                         REJECTED ON FAILURE).
000560* 01/08/99   P. NIKOU           RQ-0240   Y2K: MENU-DATE YEAR
000570*                                         COMPONENT CONFIRMED 4-DIGIT
000580*                                         ON THE EXTRACT.
000590* 06/30/00   P. NIKOU           RQ-0255   COUNTERS MOVED TO COMP TO
000600*                                         MATCH SHOP STANDARD.
000610*================================================================*
000620 IDENTIFICATION DIVISION.
000630 PROGRAM-ID. MNUPGM.
000640 AUTHOR. K. ARGYRIOU.
000650 INSTALLATION. BULL - MENU DATA RELOAD PROJECT.
000660 DATE-WRITTEN. 02/27/96.
000670 DATE-COMPILED.
000680 SECURITY. NON-CONFIDENTIAL.
000690*================================================================*
000700 ENVIRONMENT DIVISION.
000710*----------------------------------------------------------------*
000720 CONFIGURATION SECTION.
000730*----------------------------------------------------------------*
000740 SOURCE-COMPUTER. IBM-AT.
000750 OBJECT-COMPUTER. IBM-AT.
000760 SPECIAL-NAMES.
000770     CLASS ALPHANUM-LOWER IS "A" THRU "Z"
000780     CLASS ALPHANUM-UPPER IS "a" THRU "z"
000790     UPSI-0 IS PGM-SWITCH.
000800*----------------------------------------------------------------*
000810 INPUT-OUTPUT SECTION.
000820*----------------------------------------------------------------*
000830 FILE-CONTROL.
000840     SELECT OPTIONAL PAGE-IN ASSIGN TO PAGEIN
000850         ORGANIZATION IS SEQUENTIAL
000860         FILE STATUS IS PGE-IN-STAT.
000870 
000880     SELECT OPTIONAL PAGE-WORK ASSIGN TO PAGEWK
000890         ORGANIZATION IS INDEXED
000900         ACCESS MODE IS DYNAMIC
000910         RECORD KEY IS WK-PAGE-ID
000920         FILE STATUS IS PGE-WK-STAT.
000930 
000940     SELECT OPTIONAL MENU-IN ASSIGN TO MENUIN
000950         ORGANIZATION IS SEQUENTIAL
000960         FILE STATUS IS MNU-IN-STAT.
000970 
000980     SELECT OPTIONAL MENU-WORK ASSIGN TO MENUWK
000990         ORGANIZATION IS INDEXED
001000         ACCESS MODE IS DYNAMIC
001010         RECORD KEY IS WK-MENU-ID
001020         FILE STATUS IS MNU-WK-STAT.
001030*================================================================*
001040 DATA DIVISION.
001050 FILE SECTION.
001060*----------------------------------------------------------------*
001070* MENU-PAGE EXTRACT, ONE RECORD PER PAGE.  PAGE-NUMBER AND THE TWO
001080* IMAGE DIMENSIONS MAY ARRIVE AS ZERO, THE SHOP'S SENTINEL FOR A
001090* MISSING NUMERIC VALUE ON THIS EXTRACT.
001100*----------------------------------------------------------------*
001110 FD  PAGE-IN.
001120 01  PAGE-IN-REC.
001130     05 PI-PAGE-ID                PIC 9(09).
001140*        PI-PAGE-ID IS THE RECORD KEY PAGE-WORK IS BUILT ON;
001150*        PI-MENU-ID CARRIES THROUGH AS WK-PAGE-MENU-ID, THE
001160*        SECOND-LEG KEY MNUMRG USES TO FIND THE MENU.
001170     05 PI-MENU-ID                PIC 9(09).
001180     05 PI-PAGE-NUMBER            PIC 9(04).
001190     05 PI-IMAGE-ID                PIC 9(09).
001200     05 PI-FULL-HEIGHT            PIC 9(06).
001210*        PI-PAGE-NUMBER, PI-IMAGE-ID, PI-FULL-HEIGHT AND
001220*        PI-FULL-WIDTH MAY ARRIVE ZERO - THE DIMENSION PAIR IS
001230*        TESTED BELOW IN 1100-EDIT-PAGE; PAGE-NUMBER IS NOT
001240*        TESTED HERE, ONLY ON OUTPUT IN MNUMRG.
001250     05 PI-FULL-WIDTH             PIC 9(06).
001260     05 PI-IMAGE-UUID             PIC X(36).
001270     05 FILLER                    PIC X(10).
001280*----------------------------------------------------------------*
001290* PAGE-WORK - INDEXED BY PAGE-ID, READ BY MNUMRG ON THE ITEM'S
001300* MENU-PAGE-ID.  ALL PAGE COLUMNS CARRY THROUGH UNCHANGED.
001310*----------------------------------------------------------------*
001320 FD  PAGE-WORK.
001330 01  PAGE-WORK-REC.
001340*        WK-PAGE-ID IS THE RECORD KEY; ALL SEVEN COLUMNS BELOW
001350*        ARE CARRIED THROUGH FROM PAGE-IN UNCHANGED.
001360     05 WK-PAGE-ID                 PIC 9(09).
001370     05 WK-PAGE-MENU-ID            PIC 9(09).
001380     05 WK-PAGE-NUMBER             PIC 9(04).
001390     05 WK-IMAGE-ID                 PIC 9(09).
001400     05 WK-FULL-HEIGHT             PIC 9(06).
001410     05 WK-FULL-WIDTH              PIC 9(06).
001420     05 WK-IMAGE-UUID              PIC X(36).
001430     05 FILLER                     PIC X(10).
001440*----------------------------------------------------------------*
001450* MENU EXTRACT, ONE RECORD PER MENU.  ONLY SPONSOR, LOCATION,
001460* DATE, PAGE-COUNT AND DISH-COUNT SURVIVE TO MENU-WORK - NAME,
001470* EVENT, VENUE, PLACE, PHYSICAL-DESCRIPTION, OCCASION, NOTES,
001480* CALL-NUMBER, KEYWORDS, LANGUAGE, LOCATION-TYPE, CURRENCY,
001490* CURRENCY-SYMBOL AND STATUS ARE NOT CARRIED ON THIS LAYOUT.
001500*----------------------------------------------------------------*
001510 FD  MENU-IN.
001520 01  MENU-IN-REC.
001530*        MI-MENU-ID IS THE RECORD KEY MENU-WORK IS BUILT ON.
001540     05 MI-MENU-ID                PIC 9(09).
001550     05 MI-SPONSOR                PIC X(60).
001560     05 MI-LOCATION               PIC X(60).
001570*        MI-MENU-DATE IS SANITY-CHECKED BELOW IN
001580*        2150-CHECK-MENU-DATE BUT CARRIED THROUGH UNCHANGED
001590*        REGARDLESS OF WHAT THE CHECK FINDS.
001600     05 MI-MENU-DATE              PIC X(10).
001610     05 MI-PAGE-COUNT             PIC 9(04).
001620     05 MI-DISH-COUNT             PIC 9(06).
001630     05 FILLER                    PIC X(10).
001640*----------------------------------------------------------------*
001650* MENU-WORK - INDEXED BY MENU-ID, READ BY MNUMRG ON THE PAGE'S
001660* MENU-ID.
001670*----------------------------------------------------------------*
001680 FD  MENU-WORK.
001690 01  MENU-WORK-REC.
001700*        WK-MENU-ID IS THE RECORD KEY; THE FIVE COLUMNS BELOW
001710*        ARE THE ONLY MENU COLUMNS THIS RELOAD CARRIES FORWARD.
001720     05 WK-MENU-ID                 PIC 9(09).
001730     05 WK-MENU-SPONSOR            PIC X(60).
001740     05 WK-MENU-LOCATION           PIC X(60).
001750     05 WK-MENU-DATE               PIC X(10).
001760     05 WK-MENU-PAGE-COUNT         PIC 9(04).
001770     05 WK-MENU-DISH-COUNT         PIC 9(06).
001780     05 FILLER                     PIC X(10).
001790*================================================================*
001800 WORKING-STORAGE SECTION.
001810*----------------------------------------------------------------*
001820* FILE STATUS BYTES FOR THE TWO INPUT EXTRACTS AND THEIR KEYED
001830* WORK FILES, PLUS A SEPARATE END-OF-FILE SWITCH FOR EACH OF THE
001840* TWO READ LOOPS BELOW.
001850*----------------------------------------------------------------*
001860 77  PGE-IN-STAT                  PIC XX.
001870 77  PGE-WK-STAT                  PIC XX.
001880 77  MNU-IN-STAT                  PIC XX.
001890 77  MNU-WK-STAT                  PIC XX.
001900 77  PGE-RD-STAT                  PIC X VALUE SPACE.
001910     88 PGE-EOF                   VALUE "Y".
001920 77  MNU-RD-STAT                  PIC X VALUE SPACE.
001930     88 MNU-EOF                   VALUE "Y".
001940 
001950*----------------------------------------------------------------*
001960* RUN COUNTERS RETURNED TO MNUCTL.  WS-MISSING-DIMS-CT COUNTS
001970* PAGES WHOSE HEIGHT AND WIDTH BOTH CAME IN ZERO; WS-MISSING-
001980* DATE-CT COUNTS BLANK MENU DATES; WS-BAD-DATE-CT COUNTS A
001990* PRESENT DATE THAT FAILED THE SANITY CHECK BELOW.  NEITHER
002000* MISSING NOR BAD STOPS A RECORD FROM LOADING.  ALL FIVE CARRIED
002010* AS COMP PER SHOP STANDARD SINCE 06/30/00.
002020*----------------------------------------------------------------*
002030 77  WS-PAGE-CT                   PIC 9(07) COMP VALUE ZERO.
002040 77  WS-MENU-CT                   PIC 9(07) COMP VALUE ZERO.
002050 77  WS-MISSING-DIMS-CT           PIC 9(07) COMP VALUE ZERO.
002060 77  WS-MISSING-DATE-CT           PIC 9(07) COMP VALUE ZERO.
002070 77  WS-BAD-DATE-CT               PIC 9(07) COMP VALUE ZERO.
002080 
002090*----------------------------------------------------------------*
002100* WS-DIM-TABLE - DAYS-PER-MONTH CONSTANT, CARRIED OVER FROM
002110* DCARS00'S TABLES-1 FOR THE MENU-DATE SANITY CHECK BELOW.
002120*----------------------------------------------------------------*
002130 01  WS-DIM-TABLE.
002140     05 FILLER                    PIC X(24) VALUE
002150        "312831303130313130313031".
002160 01  WS-DIM-TABLE-R REDEFINES WS-DIM-TABLE.
002170     05 WS-DIM                    PIC 99 OCCURS 12 TIMES.
002180 
002190*----------------------------------------------------------------*
002200* MENU-DATE-WORK/MENU-DATE-PARTS - SPLITS MI-MENU-DATE
002210* ("YYYY-MM-DD") FOR THE SANITY CHECK.  A BLANK DATE IS MISSING,
002220* NOT BAD, AND IS COUNTED SEPARATELY.
002230*----------------------------------------------------------------*
002240 01  MENU-DATE-WORK               PIC X(10).
002250 01  MENU-DATE-PARTS REDEFINES MENU-DATE-WORK.
002260     05 MD-YYYY                   PIC 9(04).
002270     05 FILLER                    PIC X(01).
002280     05 MD-MM                     PIC 9(02).
002290     05 FILLER                    PIC X(01).
002300     05 MD-DD                     PIC 9(02).
002310 
002320*----------------------------------------------------------------*
002330* PAGE-DIMS-WORK/PAGE-DIMS-ALT - HEIGHT AND WIDTH TESTED TOGETHER
002340* AS ONE 12-BYTE ALPHANUMERIC GROUP AGAINST ALL-ZERO, THE SAME
002350* GROUP-COMPARE TRICK THE SHOP USED FOR ITS COLOR-TABLE LOOKUPS.
002360*----------------------------------------------------------------*
002370 01  PAGE-DIMS-WORK.
002380     05 PDW-HEIGHT                PIC 9(06).
002390     05 PDW-WIDTH                 PIC 9(06).
002400 01  PAGE-DIMS-ALT REDEFINES PAGE-DIMS-WORK PIC X(12).
002410*================================================================*
002420 LINKAGE SECTION.
002430 01  MNUPGM-PARMS.
002440*        THE FIVE LK- FIELDS BELOW MIRROR THE FIVE WS- COUNTERS
002450*        ABOVE, ONE FOR ONE, AND ARE HANDED BACK TO MNUCTL IN
002460*        0000-MAINLINE FOR THE RUN LOG.
002470     05 LK-PAGE-CT                PIC 9(07).
002480     05 LK-MENU-CT                PIC 9(07).
002490     05 LK-MISSING-DIMS-CT        PIC 9(07).
002500     05 LK-MISSING-DATE-CT        PIC 9(07).
002510     05 LK-BAD-DATE-CT            PIC 9(07).
002520*================================================================*
002530 PROCEDURE DIVISION USING MNUPGM-PARMS.
002540 
002550*----------------------------------------------------------------*
002560* 0000-MAINLINE - OPEN ALL FOUR FILES, LOAD PAGES THEN MENUS,
002570* CLOSE EVERYTHING, HAND THE FIVE RUN COUNTERS BACK TO MNUCTL
002580* THROUGH THE PARM AREA.  THE TWO LOAD PASSES ARE INDEPENDENT OF
002590* EACH OTHER AND COULD RUN IN EITHER ORDER.
002600*----------------------------------------------------------------*
002610 0000-MAINLINE.
002620     PERFORM 0100-OPEN-FILES.
002630     PERFORM 1000-LOAD-PAGES THRU 1000-LOAD-PAGES-EX.
002640     PERFORM 2000-LOAD-MENUS THRU 2000-LOAD-MENUS-EX.
002650     PERFORM 0900-CLOSE-FILES.
002660     MOVE WS-PAGE-CT          TO LK-PAGE-CT.
002670     MOVE WS-MENU-CT          TO LK-MENU-CT.
002680     MOVE WS-MISSING-DIMS-CT  TO LK-MISSING-DIMS-CT.
002690     MOVE WS-MISSING-DATE-CT  TO LK-MISSING-DATE-CT.
002700     MOVE WS-BAD-DATE-CT      TO LK-BAD-DATE-CT.
002710     GOBACK.
002720 
002730*        BOTH SOURCE FILES ARE OPTIONAL SO A MISSING EXTRACT
002740*        JUST LOADS AN EMPTY WORK FILE RATHER THAN ABENDING.
002750 0100-OPEN-FILES.
002760     OPEN INPUT PAGE-IN.
002770     OPEN OUTPUT PAGE-WORK.
002780     OPEN INPUT MENU-IN.
002790     OPEN OUTPUT MENU-WORK.
002800 
002810*        ALL FOUR FILES ARE CLOSED REGARDLESS OF HOW MANY
002820*        RECORDS WERE READ OR WRITTEN.
002830 0900-CLOSE-FILES.
002840     CLOSE PAGE-IN.
002850     CLOSE PAGE-WORK.
002860     CLOSE MENU-IN.
002870     CLOSE MENU-WORK.
002880 
002890*----------------------------------------------------------------*
002900* 1000-LOAD-PAGES - READ EVERY MENU-PAGE ONCE, CARRY THE COLUMNS
002910* THROUGH TO PAGE-WORK KEYED ON PAGE-ID.
002920*----------------------------------------------------------------*
002930 1000-LOAD-PAGES.
002940     READ PAGE-IN NEXT RECORD AT END SET PGE-EOF TO TRUE.
002950     PERFORM 1010-LOAD-PAGES-LOOP UNTIL PGE-EOF.
002960     GO TO 1000-LOAD-PAGES-EX.
002970 
002980*        LOOP BODY - EDIT ONE PAGE, READ THE NEXT, TEST AGAIN.
002990*        A PRIMED READ PRECEDES THIS PARAGRAPH IN 1000-LOAD-PAGES.
003000 1010-LOAD-PAGES-LOOP.
003010     PERFORM 1100-EDIT-PAGE THRU 1100-EDIT-PAGE-EX.
003020     READ PAGE-IN NEXT RECORD AT END SET PGE-EOF TO TRUE.
003030     GO TO 1010-LOAD-PAGES-LOOP.
003040 
003050 1000-LOAD-PAGES-EX.
003060     EXIT.
003070 
003080*----------------------------------------------------------------*
003090* 1100-EDIT-PAGE - CARRY THE SEVEN PAGE COLUMNS THROUGH UNCHANGED,
003100* THEN TEST HEIGHT AND WIDTH TOGETHER FOR THE MISSING-DIMENSION
003110* COUNT, AND WRITE THE KEYED RECORD.
003120*----------------------------------------------------------------*
003130 1100-EDIT-PAGE.
003140     MOVE PI-PAGE-ID          TO WK-PAGE-ID.
003150     MOVE PI-MENU-ID          TO WK-PAGE-MENU-ID.
003160     MOVE PI-PAGE-NUMBER      TO WK-PAGE-NUMBER.
003170     MOVE PI-IMAGE-ID         TO WK-IMAGE-ID.
003180     MOVE PI-FULL-HEIGHT      TO WK-FULL-HEIGHT PDW-HEIGHT.
003190     MOVE PI-FULL-WIDTH       TO WK-FULL-WIDTH PDW-WIDTH.
003200     MOVE PI-IMAGE-UUID       TO WK-IMAGE-UUID.
003210 
003220*        PAGE-DIMS-ALT IS THE GROUP-COMPARE REDEFINITION OF
003230*        HEIGHT AND WIDTH TOGETHER - BOTH MUST BE ZERO FOR THIS
003240*        TEST TO COUNT THE PAGE AS MISSING ITS DIMENSIONS; EITHER
003250*        ONE ALONE BEING ZERO DOES NOT.
003260     IF PAGE-DIMS-ALT = "000000000000"
003270         ADD 1 TO WS-MISSING-DIMS-CT
003280     END-IF.
003290 
003300     WRITE PAGE-WORK-REC.
003310     ADD 1 TO WS-PAGE-CT.
003320     GO TO 1100-EDIT-PAGE-EX.
003330 
003340 1100-EDIT-PAGE-EX.
003350     EXIT.
003360 
003370*----------------------------------------------------------------*
003380* 2000-LOAD-MENUS - READ EVERY MENU ONCE, CARRY SPONSOR, LOCATION,
003390* DATE, PAGE-COUNT AND DISH-COUNT THROUGH TO MENU-WORK KEYED ON
003400* MENU-ID.
003410*----------------------------------------------------------------*
003420 2000-LOAD-MENUS.
003430     READ MENU-IN NEXT RECORD AT END SET MNU-EOF TO TRUE.
003440     PERFORM 2010-LOAD-MENUS-LOOP UNTIL MNU-EOF.
003450     GO TO 2000-LOAD-MENUS-EX.
003460 
003470*        LOOP BODY - EDIT ONE MENU, READ THE NEXT, TEST AGAIN.
003480*        A PRIMED READ PRECEDES THIS PARAGRAPH IN 2000-LOAD-MENUS.
003490 2010-LOAD-MENUS-LOOP.
003500     PERFORM 2100-EDIT-MENU THRU 2100-EDIT-MENU-EX.
003510     READ MENU-IN NEXT RECORD AT END SET MNU-EOF TO TRUE.
003520     GO TO 2010-LOAD-MENUS-LOOP.
003530 
003540 2000-LOAD-MENUS-EX.
003550     EXIT.
003560 
003570*----------------------------------------------------------------*
003580* 2100-EDIT-MENU - CARRY THE FIVE SURVIVING MENU COLUMNS THROUGH
003590* UNCHANGED, SANITY-CHECK THE DATE, AND WRITE THE KEYED RECORD.
003600*----------------------------------------------------------------*
003610 2100-EDIT-MENU.
003620     MOVE MI-MENU-ID          TO WK-MENU-ID.
003630     MOVE MI-SPONSOR          TO WK-MENU-SPONSOR.
003640     MOVE MI-LOCATION         TO WK-MENU-LOCATION.
003650     MOVE MI-MENU-DATE        TO WK-MENU-DATE.
003660     MOVE MI-PAGE-COUNT       TO WK-MENU-PAGE-COUNT.
003670     MOVE MI-DISH-COUNT       TO WK-MENU-DISH-COUNT.
003680 
003690*        THE SANITY CHECK RUNS AFTER THE COLUMN MOVES ABOVE BUT
003700*        BEFORE THE WRITE - IT NEVER CHANGES MI-MENU-DATE OR
003710*        WK-MENU-DATE, IT ONLY COUNTS.
003720     PERFORM 2150-CHECK-MENU-DATE THRU 2150-CHECK-MENU-DATE-EX.
003730 
003740     WRITE MENU-WORK-REC.
003750     ADD 1 TO WS-MENU-CT.
003760     GO TO 2100-EDIT-MENU-EX.
003770 
003780 2100-EDIT-MENU-EX.
003790     EXIT.
003800 
003810*----------------------------------------------------------------*
003820* 2150-CHECK-MENU-DATE - OLD CHECK-DATE HABIT, CARRIED OVER FROM
003830* DCARS00.  A BLANK DATE IS MISSING AND IS COUNTED AS SUCH; A
003840* PRESENT DATE WHOSE DAY EXCEEDS THE DAYS-PER-MONTH TABLE IS
003850* COUNTED AS SUSPECT.  NEITHER CASE STOPS THE LOAD.
003860*----------------------------------------------------------------*
003870 2150-CHECK-MENU-DATE.
003880*        A BLANK DATE IS MISSING, NOT BAD, AND EXITS HERE WITHOUT
003890*        TOUCHING WS-BAD-DATE-CT.
003900     IF MI-MENU-DATE = SPACES
003910         ADD 1 TO WS-MISSING-DATE-CT
003920         GO TO 2150-CHECK-MENU-DATE-EX
003930     END-IF.
003940 
003950     MOVE MI-MENU-DATE TO MENU-DATE-WORK.
003960 
003970*        MONTH AND DAY MUST BOTH BE NUMERIC BEFORE EITHER IS
003980*        COMPARED AGAINST A RANGE OR THE DAYS-PER-MONTH TABLE -
003990*        A NON-NUMERIC BYTE WOULD MAKE THOSE COMPARISONS MEANINGLESS.
004000     IF MD-MM NOT NUMERIC OR MD-DD NOT NUMERIC
004010         ADD 1 TO WS-BAD-DATE-CT
004020         GO TO 2150-CHECK-MENU-DATE-EX
004030     END-IF.
004040 
004050*        MONTH RANGE IS CHECKED BEFORE IT IS USED TO SUBSCRIPT
004060*        WS-DIM BELOW - AN OUT-OF-RANGE MONTH WOULD SUBSCRIPT
004070*        OUTSIDE THE 12-ENTRY TABLE.
004080     IF MD-MM < 1 OR MD-MM > 12
004090         ADD 1 TO WS-BAD-DATE-CT
004100         GO TO 2150-CHECK-MENU-DATE-EX
004110     END-IF.
004120 
004130*        DAY-OF-MONTH AGAINST THE CARRIED-OVER DAYS-PER-MONTH
004140*        TABLE - NO LEAP-YEAR ADJUSTMENT FOR FEBRUARY, SAME AS
004150*        THE ORIGINAL DCARS00 CHECK.
004160     IF MD-DD > WS-DIM (MD-MM)
004170         ADD 1 TO WS-BAD-DATE-CT
004180     END-IF.
004190 
004200 2150-CHECK-MENU-DATE-EX.
004210     EXIT.
