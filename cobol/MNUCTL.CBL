000100*================================================================*
000110* PROGRAM NAME:    MNUCTL
000120* ORIGINAL AUTHOR: TEMERZIDIS STAVROS
000130*
000140* PURPOSE:  MAIN CONTROL PROGRAM FOR THE MENU-DATA RELOAD RUN.
000150*           CALLS THE FOUR TRANSFORM/LOAD STEPS IN ORDER - DISH,
000160*           ITEM, PAGE/MENU AND MERGE - AND WRITES A RUN LOG WITH
000170*           PER-STEP PROGRESS AND PER-FILE COUNTS.  OWNS NO
000180*           BUSINESS DATA OF ITS OWN; EVERY COUNT IT LOGS IS
000190*           HANDED BACK BY THE STEP THAT PRODUCED IT.
000200*
000210* MAINTENANCE LOG
000220* DATE       AUTHOR             REQUEST   DESCRIPTION
000230* ---------- ------------------ --------- --------------------------
000240* 11/02/87   T. STAVROS         ----      ORIGINAL TOP-LEVEL MENU
000250*                                         (KTIM) - SCREEN DRIVEN,
000260*                                         DISPATCHED TO EACH SCREEN
000270*                                         SUB-SYSTEM BY MOVING ITS
000280*                                         NAME TO PROG AND DOING
000290*                                         CALL PR-PATH USING
000300*                                         LINKAGES.
000310* 07/19/90   T. STAVROS         ----      BACKUP-FLAG MENU OPTION
000320*                                         AND HELP SCREEN ADDED.
000330*================================================================*
000340* 04/22/96   K. ARGYRIOU        RQ-0122   REBUILT AS MNUCTL FOR THE
000350*                                         MENU-DATA RELOAD PROJECT.
000360*                                         SCREEN MENU REPLACED BY A
000370*                                         FOUR-STEP BATCH DISPATCH
000380*                                         LOOP.  KTIM'S NAME-AND-
000390*                                         CALL HABIT IS KEPT, BUT
000400*                                         THE FOUR STEP PROGRAM
000410*                                         NAMES AND THEIR RESULT
000420*                                         AREAS NOW LIVE IN TABLES
000430*                                         (WS-PROGRAM-NAMES,
000440*                                         WS-PHASE-NAMES) SO ONE
000450*                                         LOOP DRIVES ALL FOUR.
000460* 05/06/96   K. ARGYRIOU        RQ-0122   RUN-LOG FILE ADDED (LINE
000470*                                         SEQUENTIAL) - HEADER LINE,
000480*                                         ONE BLOCK OF COUNTS PER
000490*                                         STEP, TRAILER LINE.
000500* 01/08/99   P. NIKOU           RQ-0240   Y2K: RUN-DATE HEADER LINE
000510*                                         IS LOGGING TEXT ONLY, NOT
000520*                                         A STORED BUSINESS DATE -
000530*                                         TWO-DIGIT YEAR LEFT AS IS.
000540* 06/30/00   P. NIKOU           RQ-0255   WS-PHASE-IX MOVED TO COMP
000550*                                         TO MATCH SHOP STANDARD.
000560*================================================================*
000570 IDENTIFICATION DIVISION.
000580 PROGRAM-ID. MNUCTL.
000590 AUTHOR. K. ARGYRIOU.
000600 INSTALLATION. BULL - MENU DATA RELOAD PROJECT.
000610 DATE-WRITTEN. 04/22/96.
000620 DATE-COMPILED.
000630 SECURITY. NON-CONFIDENTIAL.
000640*================================================================*
000650 ENVIRONMENT DIVISION.
000660*----------------------------------------------------------------*
000670 CONFIGURATION SECTION.
000680*----------------------------------------------------------------*
000690 SOURCE-COMPUTER. IBM-AT.
000700 OBJECT-COMPUTER. IBM-AT.
000710 SPECIAL-NAMES.
000720*        THESE TWO CLASSES MATCH THE SHOP'S STANDARD SPECIAL-
000730*        NAMES BLOCK CARRIED IN EVERY PROGRAM OF THE SUITE; THIS
000740*        ONE HAS NO CASE-FOLDING OR TOKEN-SCAN LOGIC OF ITS OWN
000750*        SO THEY ARE DECLARED BUT NOT TESTED HERE.
000760     CLASS ALPHANUM-LOWER IS "A" THRU "Z"
000770     CLASS ALPHANUM-UPPER IS "a" THRU "z"
000780*        UPSI-0/CTL-SWITCH IS RESERVED FOR A FUTURE RESTART-
000790*        FROM-STEP OPTION (SKIP COMPLETED STEPS ON A RERUN) -
000800*        NOT YET WIRED INTO THE PROCEDURE DIVISION BELOW.
000810     UPSI-0 IS CTL-SWITCH.
000820*----------------------------------------------------------------*
000830 INPUT-OUTPUT SECTION.
000840*----------------------------------------------------------------*
000850 FILE-CONTROL.
000860*        ASSIGN-TO NAME IS THE LOGICAL DDNAME/FILENAME THE RUN
000870*        PARAMETERS POINT AT - NOT A HARD-CODED PATH.
000880     SELECT RUN-LOG ASSIGN TO RUNLOG
000890         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS LOG-STAT.
000910*        THE FOUR SELECTS BELOW ARE NEVER READ BY THIS PROGRAM -
000920*        THEY EXIST SOLELY SO 0150-LOG-FILES-FOUND CAN OPEN EACH
000930*        EXTRACT AND READ ITS FILE STATUS BACK, TO LOG WHETHER
000940*        THE MATCHING STEP PROGRAM WILL FIND IT PRESENT.  SAME
000950*        LOGICAL NAME AS THE SELECT IN WHICHEVER STEP PROGRAM
000960*        ACTUALLY READS THE FILE.
000970     SELECT OPTIONAL CHK-DISH-IN ASSIGN TO DISHIN
000980         ORGANIZATION IS SEQUENTIAL
000990         FILE STATUS IS CHK-DSH-STAT.
001000 
001010     SELECT OPTIONAL CHK-ITEM-IN ASSIGN TO ITEMIN
001020         ORGANIZATION IS SEQUENTIAL
001030         FILE STATUS IS CHK-ITM-STAT.
001040 
001050     SELECT OPTIONAL CHK-PAGE-IN ASSIGN TO PAGEIN
001060         ORGANIZATION IS SEQUENTIAL
001070         FILE STATUS IS CHK-PGE-STAT.
001080 
001090     SELECT OPTIONAL CHK-MENU-IN ASSIGN TO MENUIN
001100         ORGANIZATION IS SEQUENTIAL
001110         FILE STATUS IS CHK-MNU-STAT.
001120*================================================================*
001130 DATA DIVISION.
001140 FILE SECTION.
001150*----------------------------------------------------------------*
001160* RUN-LOG - THE ONLY HUMAN-READABLE OUTPUT OF THE RUN.  ONE 80-
001170* BYTE TEXT LINE PER WRITE.
001180*----------------------------------------------------------------*
001190 FD  RUN-LOG.
001200*        RL-TEXT CARRIES THE BUILT LOG LINE; THE FOUR-BYTE
001210*        FILLER PAD IS DEAD SPACE LEFT OVER FROM THE 80-BYTE
001220*        LINE-SEQUENTIAL RECORD THIS FD REPLACED.
001230 01  RUN-LOG-REC.
001240     05 RL-TEXT                   PIC X(76).
001250     05 FILLER                    PIC X(04).
001260*----------------------------------------------------------------*
001270* CHK-DISH-IN/CHK-ITEM-IN/CHK-PAGE-IN/CHK-MENU-IN - PRESENCE-CHECK
001280* FDs ONLY.  NONE OF THE FOUR IS EVER READ - 0150-LOG-FILES-FOUND
001290* JUST OPENS AND CLOSES EACH ONE TO READ BACK ITS FILE STATUS.
001300*----------------------------------------------------------------*
001310 FD  CHK-DISH-IN.
001320 01  CHK-DISH-IN-REC.
001330     05 FILLER                   PIC X(80).
001340 FD  CHK-ITEM-IN.
001350 01  CHK-ITEM-IN-REC.
001360     05 FILLER                   PIC X(80).
001370 FD  CHK-PAGE-IN.
001380 01  CHK-PAGE-IN-REC.
001390     05 FILLER                   PIC X(80).
001400 FD  CHK-MENU-IN.
001410 01  CHK-MENU-IN-REC.
001420     05 FILLER                   PIC X(80).
001430*================================================================*
001440 WORKING-STORAGE SECTION.
001450*----------------------------------------------------------------*
001460* LOG-STAT - RUN-LOG FILE STATUS.  RUN-LOG IS WRITE-ONLY AND A
001470* LINE SEQUENTIAL FILE RARELY FAILS TO OPEN OR WRITE, SO THIS
001480* SHOP HAS NEVER BOTHERED CHECKING IT HERE - THE FIELD EXISTS
001490* SO A PROGRAMMER CAN EXAMINE IT UNDER THE DEBUGGER IF A RUN
001500* EVER COMES UP SHORT A LOG LINE.
001510*----------------------------------------------------------------*
001520 77  LOG-STAT                     PIC XX.
001530 77  WS-PHASE-IX                  PIC 9(01) COMP.
001540*----------------------------------------------------------------*
001550* CHK-*-STAT - FILE STATUS OF EACH PRESENCE-CHECK OPEN IN
001560* 0150-LOG-FILES-FOUND BELOW.  "00" MEANS THE EXTRACT WAS FOUND;
001570* AN OPTIONAL FILE THAT DOES NOT EXIST OPENS SUCCESSFULLY WITH
001580* STATUS "05" INSTEAD, WHICH IS HOW A MISSING EXTRACT IS TOLD
001590* APART FROM A PRESENT ONE WITHOUT ABENDING THE RUN.
001600*----------------------------------------------------------------*
001610 77  CHK-DSH-STAT                PIC XX.
001620 77  CHK-ITM-STAT                PIC XX.
001630 77  CHK-PGE-STAT                PIC XX.
001640 77  CHK-MNU-STAT                PIC XX.
001650 
001660*----------------------------------------------------------------*
001670* WS-LOG-LINE/WS-CT-EDIT - SHARED SCRATCH AREAS.  EVERY LOG-
001680* WRITING PARAGRAPH BELOW CLEARS WS-LOG-LINE, BUILDS ONE LINE OF
001690* TEXT INTO IT WITH STRING, THEN FALLS INTO 9000-WRITE-LOG-LINE.
001700* WS-CT-EDIT IS THE ZERO-SUPPRESSED PICTURE EVERY COUNT IS
001710* EDITED THROUGH BEFORE IT GOES INTO A LOG LINE.
001720*----------------------------------------------------------------*
001730 01  WS-LOG-LINE                  PIC X(80).
001740 01  WS-CT-EDIT                   PIC Z(6)9.
001750 
001760*----------------------------------------------------------------*
001770* WS-RUN-DATE - TODAY'S DATE FOR THE RUN-LOG HEADER LINE ONLY, NOT
001780* CARRIED AS A BUSINESS DATE ANYWHERE.  SAME ACCEPT-FROM-DATE HABIT
001790* AS THE OLD SCREEN SYSTEM'S GET-SYS-CLOCK PARAGRAPH.
001800*----------------------------------------------------------------*
001810 01  WS-RUN-DATE.
001820     05 WS-RUN-YY                 PIC 99.
001830     05 WS-RUN-MM                 PIC 99.
001840     05 WS-RUN-DD                 PIC 99.
001850 
001860*----------------------------------------------------------------*
001870* WS-PROGRAM-NAMES/WS-PHASE-NAMES - ONE ENTRY PER STEP, SAME
001880* FOUR-ENTRY TABLE HABIT AS THE OLD SCREEN MENU'S MNU-OPT/M-POS
001890* TABLES.  WS-PROGRAM-NAME(IX) IS THE CALL TARGET; WS-PHASE-NAME
001900* (IX) IS ITS RUN-LOG LABEL.
001910*----------------------------------------------------------------*
001920 01  WS-PROGRAM-NAMES.
001930     05 FILLER PIC X(8) VALUE "MNUDSH".
001940     05 FILLER PIC X(8) VALUE "MNUITM".
001950     05 FILLER PIC X(8) VALUE "MNUPGM".
001960     05 FILLER PIC X(8) VALUE "MNUMRG".
001970 01  WS-PROGRAM-NAMES-R REDEFINES WS-PROGRAM-NAMES.
001980     05 WS-PROGRAM-NAME           PIC X(8) OCCURS 4 TIMES.
001990 
002000 01  WS-PHASE-NAMES.
002010     05 FILLER PIC X(30) VALUE "DISH TRANSFORM".
002020     05 FILLER PIC X(30) VALUE "ITEM TRANSFORM".
002030     05 FILLER PIC X(30) VALUE "PAGE AND MENU TRANSFORM".
002040     05 FILLER PIC X(30) VALUE "MERGE AND LOAD".
002050 01  WS-PHASE-NAMES-R REDEFINES WS-PHASE-NAMES.
002060     05 WS-PHASE-NAME             PIC X(30) OCCURS 4 TIMES.
002070 
002080*----------------------------------------------------------------*
002090* WS-PHASE-RESULTS - ONE COMMON RESULT AREA PASSED TO WHICHEVER
002100* STEP PROGRAM IS CALLED.  EACH STEP'S OWN LINKAGE SHAPE IS LAID
002110* OVER THE SAME BYTES BELOW SO THIS PROGRAM CAN READ BACK THE
002120* COUNTS THROUGH THE MATCHING VIEW ONCE THE CALL RETURNS.
002130*----------------------------------------------------------------*
002140 01  WS-PHASE-RESULTS             PIC X(35) VALUE LOW-VALUES.
002150 
002160*        DISH-TRANSFORM'S FIVE COUNTS, SAME ORDER AND WIDTH AS
002170*        MNUDSH-PARMS IN MNUDSH.CBL.
002180 01  DSH-RESULTS REDEFINES WS-PHASE-RESULTS.
002190     05 CT-ZERO-APPEAR-CT         PIC 9(07).
002200     05 CT-SURVIVE-CT             PIC 9(07).
002210     05 CT-RAW-NAME-CT            PIC 9(07).
002220     05 CT-NORM-NAME-CT           PIC 9(07).
002230     05 CT-FINGER-CT              PIC 9(07).
002240 
002250*        ITEM-TRANSFORM'S TWO COUNTS; ONLY 14 OF THE 35 BYTES
002260*        ARE USED SO THE REMAINING 21 ARE CARRIED AS FILLER.
002270 01  ITM-RESULTS REDEFINES WS-PHASE-RESULTS.
002280     05 CT-ITEM-CT                PIC 9(07).
002290     05 CT-BAD-FORMAT-CT          PIC 9(07).
002300     05 FILLER                    PIC X(21).
002310 
002320*        PAGE/MENU-TRANSFORM'S FIVE COUNTS, SAME ORDER AND WIDTH
002330*        AS MNUPGM-PARMS IN MNUPGM.CBL.
002340 01  PGM-RESULTS REDEFINES WS-PHASE-RESULTS.
002350     05 CT-PAGE-CT                PIC 9(07).
002360     05 CT-MENU-CT                PIC 9(07).
002370     05 CT-MISSING-DIMS-CT        PIC 9(07).
002380     05 CT-MISSING-DATE-CT        PIC 9(07).
002390     05 CT-BAD-DATE-CT            PIC 9(07).
002400 
002410*        MERGE-AND-LOAD'S FIVE COUNTS, SAME ORDER AND WIDTH AS
002420*        MNUMRG-PARMS IN MNUMRG.CBL.
002430 01  MRG-RESULTS REDEFINES WS-PHASE-RESULTS.
002440     05 CT-WRITE-CT               PIC 9(07).
002450     05 CT-WRITE-ERR-CT           PIC 9(07).
002460     05 CT-NO-PAGE-CT             PIC 9(07).
002470     05 CT-NO-MENU-CT             PIC 9(07).
002480     05 CT-NO-DISH-CT             PIC 9(07).
002490*================================================================*
002500 PROCEDURE DIVISION.
002510 
002520*----------------------------------------------------------------*
002530* 0000-MAINLINE - OPEN THE LOG, WRITE THE HEADER LINE, THEN STEP
002540* WS-PHASE-IX FROM 1 THROUGH 4 SO EACH PASS OF 1000-RUN-ONE-PHASE
002550* CALLS ONE TRANSFORM/LOAD STEP IN ORDER - DISH, ITEM, PAGE/MENU,
002560* MERGE.  THIS PARAGRAPH MAKES NO BUSINESS DECISION OF ITS OWN;
002570* IT ONLY SEQUENCES THE FOUR STEPS AND BOOKENDS THE RUN LOG.
002580* THE EXTRACT STEP REQUIRES EVERY INPUT FILE FOUND TO BE LOGGED -
002590* 0150-LOG-FILES-FOUND RUNS RIGHT AFTER THE HEADER LINE, BEFORE
002600* ANY STEP PROGRAM IS CALLED.
002610*----------------------------------------------------------------*
002620 0000-MAINLINE.
002630     PERFORM 0100-OPEN-FILES.
002640     PERFORM 0200-LOG-RUN-HEADER THRU 0200-LOG-RUN-HEADER-EX.
002650     PERFORM 0150-LOG-FILES-FOUND THRU 0150-LOG-FILES-FOUND-EX.
002660 
002670     MOVE 1 TO WS-PHASE-IX.
002680     PERFORM 1000-RUN-ONE-PHASE UNTIL WS-PHASE-IX > 4.
002690 
002700     PERFORM 0300-LOG-RUN-TRAILER THRU 0300-LOG-RUN-TRAILER-EX.
002710     PERFORM 0900-CLOSE-FILES.
002720     STOP RUN.
002730*        RUN ENDS HERE - CONTROL RETURNS TO WHATEVER JCL OR
002740*        COMMAND PROCEDURE INVOKED THIS PROGRAM.
002750 
002760*----------------------------------------------------------------*
002770* 0100-OPEN-FILES - RUN-LOG IS THE ONLY FILE THIS PROGRAM OWNS.
002780* EACH OF THE FOUR STEP PROGRAMS OPENS AND CLOSES ITS OWN INPUT,
002790* WORK AND OUTPUT FILES - MNUCTL NEVER TOUCHES THEM DIRECTLY.
002800*----------------------------------------------------------------*
002810 0100-OPEN-FILES.
002820     OPEN OUTPUT RUN-LOG.
002830 
002840*----------------------------------------------------------------*
002850* 0900-CLOSE-FILES - MIRROR OF 0100-OPEN-FILES ABOVE.
002860*----------------------------------------------------------------*
002870 0900-CLOSE-FILES.
002880     CLOSE RUN-LOG.
002890 
002900*----------------------------------------------------------------*
002910* 0200-LOG-RUN-HEADER - ONE BANNER LINE WITH TODAY'S DATE.
002920*----------------------------------------------------------------*
002930 0200-LOG-RUN-HEADER.
002940*        SAME ACCEPT-FROM-DATE HABIT AS KTIM'S OLD GET-SYS-CLOCK
002950*        PARAGRAPH - NO DAY-OF-WEEK CALCULATION IS NEEDED HERE.
002960     ACCEPT WS-RUN-DATE FROM DATE.
002970     MOVE SPACES TO WS-LOG-LINE.
002980*        BUILD "MENU DATA RELOAD RUN - MM/DD/YY" INTO WS-LOG-LINE.
002990*        THE SLASHES ARE LITERAL TEXT; MM/DD/YY ARE PLAIN TWO-
003000*        DIGIT NUMERIC MOVES, NOT AN EDITED PICTURE, SINCE THE
003010*        LINE IS FOR THE LOG ONLY AND NEVER RE-READ BY A PROGRAM.
003020     STRING "MENU DATA RELOAD RUN - " DELIMITED BY SIZE
003030            WS-RUN-MM              DELIMITED BY SIZE
003040            "/"                    DELIMITED BY SIZE
003050            WS-RUN-DD              DELIMITED BY SIZE
003060            "/"                    DELIMITED BY SIZE
003070            WS-RUN-YY              DELIMITED BY SIZE
003080         INTO WS-LOG-LINE.
003090     PERFORM 9000-WRITE-LOG-LINE THRU 9000-WRITE-LOG-LINE-EX.
003100 
003110 0200-LOG-RUN-HEADER-EX.
003120     EXIT.
003130 
003140*----------------------------------------------------------------*
003150* 0150-LOG-FILES-FOUND - EXTRACT STEP REQUIREMENT: ANNOUNCE EACH
003160* OF THE FOUR INPUT FILES AS FOUND OR NOT FOUND BEFORE ANY STEP
003170* PROGRAM RUNS.  EACH FILE IS OPENED OPTIONAL, ITS STATUS READ
003180* BACK, AND CLOSED AGAIN IMMEDIATELY - THE STEP PROGRAM THAT
003190* ACTUALLY PROCESSES THE FILE OPENS IT AGAIN ON ITS OWN.
003200*----------------------------------------------------------------*
003210 0150-LOG-FILES-FOUND.
003220     OPEN INPUT CHK-DISH-IN.
003230     IF CHK-DSH-STAT = "00"
003240         MOVE SPACES TO WS-LOG-LINE
003250         STRING "  INPUT FILE FOUND - DISH-IN (DISHIN)"
003260                DELIMITED BY SIZE INTO WS-LOG-LINE
003270         CLOSE CHK-DISH-IN
003280     ELSE
003290         MOVE SPACES TO WS-LOG-LINE
003300         STRING "  INPUT FILE NOT FOUND - DISH-IN (DISHIN)"
003310                DELIMITED BY SIZE INTO WS-LOG-LINE
003320     END-IF.
003330     PERFORM 9000-WRITE-LOG-LINE THRU 9000-WRITE-LOG-LINE-EX.
003340 
003350     OPEN INPUT CHK-ITEM-IN.
003360     IF CHK-ITM-STAT = "00"
003370         MOVE SPACES TO WS-LOG-LINE
003380         STRING "  INPUT FILE FOUND - ITEM-IN (ITEMIN)"
003390                DELIMITED BY SIZE INTO WS-LOG-LINE
003400         CLOSE CHK-ITEM-IN
003410     ELSE
003420         MOVE SPACES TO WS-LOG-LINE
003430         STRING "  INPUT FILE NOT FOUND - ITEM-IN (ITEMIN)"
003440                DELIMITED BY SIZE INTO WS-LOG-LINE
003450     END-IF.
003460     PERFORM 9000-WRITE-LOG-LINE THRU 9000-WRITE-LOG-LINE-EX.
003470 
003480     OPEN INPUT CHK-PAGE-IN.
003490     IF CHK-PGE-STAT = "00"
003500         MOVE SPACES TO WS-LOG-LINE
003510         STRING "  INPUT FILE FOUND - PAGE-IN (PAGEIN)"
003520                DELIMITED BY SIZE INTO WS-LOG-LINE
003530         CLOSE CHK-PAGE-IN
003540     ELSE
003550         MOVE SPACES TO WS-LOG-LINE
003560         STRING "  INPUT FILE NOT FOUND - PAGE-IN (PAGEIN)"
003570                DELIMITED BY SIZE INTO WS-LOG-LINE
003580     END-IF.
003590     PERFORM 9000-WRITE-LOG-LINE THRU 9000-WRITE-LOG-LINE-EX.
003600 
003610     OPEN INPUT CHK-MENU-IN.
003620     IF CHK-MNU-STAT = "00"
003630         MOVE SPACES TO WS-LOG-LINE
003640         STRING "  INPUT FILE FOUND - MENU-IN (MENUIN)"
003650                DELIMITED BY SIZE INTO WS-LOG-LINE
003660         CLOSE CHK-MENU-IN
003670     ELSE
003680         MOVE SPACES TO WS-LOG-LINE
003690         STRING "  INPUT FILE NOT FOUND - MENU-IN (MENUIN)"
003700                DELIMITED BY SIZE INTO WS-LOG-LINE
003710     END-IF.
003720     PERFORM 9000-WRITE-LOG-LINE THRU 9000-WRITE-LOG-LINE-EX.
003730 
003740 0150-LOG-FILES-FOUND-EX.
003750     EXIT.
003760 
003770*----------------------------------------------------------------*
003780* 1000-RUN-ONE-PHASE - CLEAR THE COMMON RESULT AREA, LOG THE START
003790* OF THE STEP, CALL IT, THEN LOG ITS COUNTS.  WS-PHASE-IX SELECTS
003800* BOTH THE PROGRAM NAME AND WHICH RESULT VIEW TO READ BACK.
003810*----------------------------------------------------------------*
003820 1000-RUN-ONE-PHASE.
003830*        CLEAR THE SHARED BUFFER TO LOW-VALUES BEFORE EACH CALL
003840*        SO A STEP THAT NEVER TOUCHES ONE OF ITS OWN COUNT FIELDS
003850*        CANNOT LEAVE THE PRIOR STEP'S LEFTOVER BYTES BEHIND.
003860     MOVE LOW-VALUES TO WS-PHASE-RESULTS.
003870 
003880     MOVE SPACES TO WS-LOG-LINE.
003890     STRING "STARTING STEP - " DELIMITED BY SIZE
003900            WS-PHASE-NAME (WS-PHASE-IX) DELIMITED BY SIZE
003910         INTO WS-LOG-LINE.
003920     PERFORM 9000-WRITE-LOG-LINE THRU 9000-WRITE-LOG-LINE-EX.
003930 
003940     CALL WS-PROGRAM-NAME (WS-PHASE-IX) USING WS-PHASE-RESULTS.
003950 
003960*        WS-PHASE-IX IS BOTH THE SUBSCRIPT USED ABOVE TO PICK THE
003970*        CALL TARGET AND LOG LABEL, AND THE SELECTOR HERE FOR
003980*        WHICH RESULT VIEW (DSH/ITM/PGM/MRG-RESULTS) TO READ THE
003990*        CALLED STEP'S COUNTS BACK THROUGH.  THE ORDER OF THE
004000*        WHEN CLAUSES BELOW MUST TRACK WS-PROGRAM-NAMES ABOVE.
004010     EVALUATE WS-PHASE-IX
004020*            STEP 1 - DISH-TRANSFORM (MNUDSH).
004030         WHEN 1
004040             PERFORM 2100-LOG-DISH-RESULTS
004050                 THRU 2100-LOG-DISH-RESULTS-EX
004060*            STEP 2 - ITEM-TRANSFORM (MNUITM).
004070         WHEN 2
004080             PERFORM 2200-LOG-ITEM-RESULTS
004090                 THRU 2200-LOG-ITEM-RESULTS-EX
004100*            STEP 3 - PAGE/MENU-TRANSFORM (MNUPGM).
004110         WHEN 3
004120             PERFORM 2300-LOG-PGM-RESULTS
004130                 THRU 2300-LOG-PGM-RESULTS-EX
004140*            STEP 4 - MERGE-AND-LOAD (MNUMRG).
004150         WHEN 4
004160             PERFORM 2400-LOG-MRG-RESULTS
004170                 THRU 2400-LOG-MRG-RESULTS-EX
004180     END-EVALUATE.
004190 
004200*        STEP ADVANCES HERE; 0000-MAINLINE'S PERFORM UNTIL RE-
004210*        TESTS WS-PHASE-IX > 4 EACH TIME CONTROL RETURNS THERE.
004220     ADD 1 TO WS-PHASE-IX.
004230 
004240*----------------------------------------------------------------*
004250* 2100-LOG-DISH-RESULTS - DISH-TRANSFORM COUNTS.  THE ZERO-
004260* APPEARANCE COUNT AND THE THREE DISTINCT-NAME COUNTS ARE THE
004270* MINIMUM THE RUN LOG MUST CARRY.
004280*----------------------------------------------------------------*
004290*----------------------------------------------------------------*
004300* EVERY COUNT LINE BELOW FOLLOWS THE SAME DOT-LEADER LAYOUT - A
004310* LABEL PADDED WITH ". " OUT TO A FIXED COLUMN, THEN THE ZERO-
004320* SUPPRESSED COUNT FROM WS-CT-EDIT - SO THE LOG READS AS A LIST
004330* A HUMAN CAN SCAN WITHOUT A REPORT WRITER.
004340*----------------------------------------------------------------*
004350 2100-LOG-DISH-RESULTS.
004360*        DISH ELIGIBILITY RULE - A DISH WITH DI-TIMES-APPEARED
004370*        ZERO NEVER REACHES DISH-WORK; THIS IS HOW MANY WERE CUT.
004380*        COUNT OF DISH LINES WHOSE APPEARANCE-COUNT CAME IN ZERO.
004390     MOVE CT-ZERO-APPEAR-CT TO WS-CT-EDIT.
004400     MOVE SPACES TO WS-LOG-LINE.
004410     STRING "  ZERO-APPEARANCE DISH COUNT . . . . " DELIMITED BY SIZE
004420            WS-CT-EDIT DELIMITED BY SIZE INTO WS-LOG-LINE.
004430     PERFORM 9000-WRITE-LOG-LINE THRU 9000-WRITE-LOG-LINE-EX.
004440 
004450*        COMPLEMENT OF THE COUNT ABOVE - DISHES ACTUALLY WRITTEN
004460*        TO DISH-WORK FOR THE MERGE STEP TO JOIN AGAINST LATER.
004470*        COUNT OF RAW DISH RECORDS THAT SURVIVED THE ZERO-DROP.
004480     MOVE CT-SURVIVE-CT TO WS-CT-EDIT.
004490     MOVE SPACES TO WS-LOG-LINE.
004500     STRING "  SURVIVING DISH COUNT . . . . . . . " DELIMITED BY SIZE
004510            WS-CT-EDIT DELIMITED BY SIZE INTO WS-LOG-LINE.
004520     PERFORM 9000-WRITE-LOG-LINE THRU 9000-WRITE-LOG-LINE-EX.
004530 
004540*        DISTINCT COUNT TAKEN BEFORE NORMALIZE-NAME RUNS, STRAIGHT
004550*        OFF DI-DISH-NAME AS IT ARRIVED ON THE EXTRACT FILE.
004560*        DISTINCT RAW DISH-NAME COUNT BEFORE NORMALIZATION.
004570     MOVE CT-RAW-NAME-CT TO WS-CT-EDIT.
004580     MOVE SPACES TO WS-LOG-LINE.
004590     STRING "  DISTINCT RAW DISH NAMES. . . . . . " DELIMITED BY SIZE
004600            WS-CT-EDIT DELIMITED BY SIZE INTO WS-LOG-LINE.
004610     PERFORM 9000-WRITE-LOG-LINE THRU 9000-WRITE-LOG-LINE-EX.
004620 
004630*        SAME DISTINCT COUNT AFTER NORMALIZE-NAME LOWERCASES AND
004640*        COLLAPSES WHITESPACE RUNS - USUALLY LOWER THAN RAW-NAME.
004650*        DISTINCT COUNT AFTER CASE-FOLD AND PUNCTUATION SQUEEZE.
004660     MOVE CT-NORM-NAME-CT TO WS-CT-EDIT.
004670     MOVE SPACES TO WS-LOG-LINE.
004680     STRING "  DISTINCT NORMALIZED NAMES. . . . . " DELIMITED BY SIZE
004690            WS-CT-EDIT DELIMITED BY SIZE INTO WS-LOG-LINE.
004700     PERFORM 9000-WRITE-LOG-LINE THRU 9000-WRITE-LOG-LINE-EX.
004710 
004720*        DISTINCT FINGERPRINT COUNT - THE LOWEST OF THE THREE,
004730*        SINCE WORD-ORDER AND PUNCTUATION DIFFERENCES COLLAPSE
004740*        TWO DIFFERENTLY-WORDED NAMES TO THE SAME FINGERPRINT.
004750*        DISTINCT COUNT AFTER THE FINGERPRINT COLLAPSE.
004760     MOVE CT-FINGER-CT TO WS-CT-EDIT.
004770     MOVE SPACES TO WS-LOG-LINE.
004780     STRING "  DISTINCT FINGERPRINTS. . . . . . . " DELIMITED BY SIZE
004790            WS-CT-EDIT DELIMITED BY SIZE INTO WS-LOG-LINE.
004800     PERFORM 9000-WRITE-LOG-LINE THRU 9000-WRITE-LOG-LINE-EX.
004810 
004820 2100-LOG-DISH-RESULTS-EX.
004830     EXIT.
004840 
004850*----------------------------------------------------------------*
004860* 2200-LOG-ITEM-RESULTS - ITEM-TRANSFORM COUNTS.
004870*----------------------------------------------------------------*
004880 2200-LOG-ITEM-RESULTS.
004890*        TOTAL MENU ITEMS PASSED THROUGH 1100-EDIT-ITEM.
004900*        TOTAL ITEM-MASTER RECORDS READ BY THE ITEM STEP.
004910     MOVE CT-ITEM-CT TO WS-CT-EDIT.
004920     MOVE SPACES TO WS-LOG-LINE.
004930     STRING "  ITEMS REFORMATTED. . . . . . . . . " DELIMITED BY SIZE
004940            WS-CT-EDIT DELIMITED BY SIZE INTO WS-LOG-LINE.
004950     PERFORM 9000-WRITE-LOG-LINE THRU 9000-WRITE-LOG-LINE-EX.
004960 
004970*        COUNT ONLY - 2150-CHECK-TS-FORMAT NEVER REJECTS A
004980*        RECORD, IT ONLY FLAGS A TIMESTAMP THAT DID NOT MATCH
004990*        THE EXPECTED SHAPE SO OPERATIONS CAN SPOT-CHECK THE
005000*        SOURCE EXTRACT AFTER THE RUN.
005010*        ITEM RECORDS REJECTED FOR A BAD INPUT FORMAT.
005020     MOVE CT-BAD-FORMAT-CT TO WS-CT-EDIT.
005030     MOVE SPACES TO WS-LOG-LINE.
005040     STRING "  SUSPECT TIMESTAMP BYTES. . . . . . " DELIMITED BY SIZE
005050            WS-CT-EDIT DELIMITED BY SIZE INTO WS-LOG-LINE.
005060     PERFORM 9000-WRITE-LOG-LINE THRU 9000-WRITE-LOG-LINE-EX.
005070 
005080 2200-LOG-ITEM-RESULTS-EX.
005090     EXIT.
005100 
005110*----------------------------------------------------------------*
005120* 2300-LOG-PGM-RESULTS - PAGE/MENU-TRANSFORM COUNTS.
005130*----------------------------------------------------------------*
005140 2300-LOG-PGM-RESULTS.
005150*        COUNT OF PAGE-IN RECORDS LOADED TO PAGE-WORK.
005160*        PAGE RECORDS BUILT BY THE PAGE/MENU STEP.
005170     MOVE CT-PAGE-CT TO WS-CT-EDIT.
005180     MOVE SPACES TO WS-LOG-LINE.
005190     STRING "  PAGES LOADED . . . . . . . . . . . " DELIMITED BY SIZE
005200            WS-CT-EDIT DELIMITED BY SIZE INTO WS-LOG-LINE.
005210     PERFORM 9000-WRITE-LOG-LINE THRU 9000-WRITE-LOG-LINE-EX.
005220 
005230*        COUNT OF MENU-IN RECORDS LOADED TO MENU-WORK.
005240*        MENU RECORDS BUILT BY THE PAGE/MENU STEP.
005250     MOVE CT-MENU-CT TO WS-CT-EDIT.
005260     MOVE SPACES TO WS-LOG-LINE.
005270     STRING "  MENUS LOADED . . . . . . . . . . . " DELIMITED BY SIZE
005280            WS-CT-EDIT DELIMITED BY SIZE INTO WS-LOG-LINE.
005290     PERFORM 9000-WRITE-LOG-LINE THRU 9000-WRITE-LOG-LINE-EX.
005300 
005310*        PAGES WHERE BOTH HEIGHT AND WIDTH ARRIVED ZERO - MNUMRG
005320*        WRITES THE TEXT "null" FOR THESE TWO OUTPUT FIELDS.
005330*        RECORDS REJECTED FOR MISSING DIMENSION DATA.
005340     MOVE CT-MISSING-DIMS-CT TO WS-CT-EDIT.
005350     MOVE SPACES TO WS-LOG-LINE.
005360     STRING "  PAGES MISSING IMAGE DIMENSIONS . . " DELIMITED BY SIZE
005370            WS-CT-EDIT DELIMITED BY SIZE INTO WS-LOG-LINE.
005380     PERFORM 9000-WRITE-LOG-LINE THRU 9000-WRITE-LOG-LINE-EX.
005390 
005400*        MENUS WHOSE MENU-DATE COLUMN ARRIVED BLANK.
005410*        RECORDS REJECTED FOR A MISSING EFFECTIVE DATE.
005420     MOVE CT-MISSING-DATE-CT TO WS-CT-EDIT.
005430     MOVE SPACES TO WS-LOG-LINE.
005440     STRING "  MENUS MISSING A DATE . . . . . . . " DELIMITED BY SIZE
005450            WS-CT-EDIT DELIMITED BY SIZE INTO WS-LOG-LINE.
005460     PERFORM 9000-WRITE-LOG-LINE THRU 9000-WRITE-LOG-LINE-EX.
005470 
005480*        MENUS WHERE A DATE WAS PRESENT BUT DID NOT PARSE - A
005490*        NON-NUMERIC MONTH OR DAY, OR A DAY OUT OF RANGE FOR ITS
005500*        MONTH.
005510*        RECORDS REJECTED FOR A DATE THAT FAILED EDIT.
005520     MOVE CT-BAD-DATE-CT TO WS-CT-EDIT.
005530     MOVE SPACES TO WS-LOG-LINE.
005540     STRING "  MENUS WITH A SUSPECT DATE. . . . . " DELIMITED BY SIZE
005550            WS-CT-EDIT DELIMITED BY SIZE INTO WS-LOG-LINE.
005560     PERFORM 9000-WRITE-LOG-LINE THRU 9000-WRITE-LOG-LINE-EX.
005570 
005580 2300-LOG-PGM-RESULTS-EX.
005590     EXIT.
005600 
005610*----------------------------------------------------------------*
005620* 2400-LOG-MRG-RESULTS - MERGE-AND-LOAD COUNTS, INCLUDING THE
005630* THREE INNER-JOIN DROP COUNTS AND THE FINAL WRITE COUNT.
005640*----------------------------------------------------------------*
005650 2400-LOG-MRG-RESULTS.
005660*        ITEMS WHOSE MENU-PAGE-ID HAD NO MATCH IN PAGE-WORK.
005670*        MERGE-STEP DROPS WHERE NO MATCHING PAGE WAS FOUND.
005680     MOVE CT-NO-PAGE-CT TO WS-CT-EDIT.
005690     MOVE SPACES TO WS-LOG-LINE.
005700     STRING "  ITEMS DROPPED - NO MATCHING PAGE . " DELIMITED BY SIZE
005710            WS-CT-EDIT DELIMITED BY SIZE INTO WS-LOG-LINE.
005720     PERFORM 9000-WRITE-LOG-LINE THRU 9000-WRITE-LOG-LINE-EX.
005730 
005740*        ITEMS WHOSE PAGE MATCHED BUT WHOSE MENU-ID HAD NO
005750*        MATCH IN MENU-WORK.
005760*        MERGE-STEP DROPS WHERE NO MATCHING MENU WAS FOUND.
005770     MOVE CT-NO-MENU-CT TO WS-CT-EDIT.
005780     MOVE SPACES TO WS-LOG-LINE.
005790     STRING "  ITEMS DROPPED - NO MATCHING MENU . " DELIMITED BY SIZE
005800            WS-CT-EDIT DELIMITED BY SIZE INTO WS-LOG-LINE.
005810     PERFORM 9000-WRITE-LOG-LINE THRU 9000-WRITE-LOG-LINE-EX.
005820 
005830*        ITEMS WHOSE DISH-ID HAD NO MATCH IN DISH-WORK - EITHER
005840*        A DISH MNUDSH DROPPED FOR ZERO APPEARANCES, OR A
005850*        GENUINELY BAD DISH-ID ON THE ITEM EXTRACT.
005860*        MERGE-STEP DROPS WHERE NO MATCHING DISH WAS FOUND.
005870     MOVE CT-NO-DISH-CT TO WS-CT-EDIT.
005880     MOVE SPACES TO WS-LOG-LINE.
005890     STRING "  ITEMS DROPPED - NO MATCHING DISH . " DELIMITED BY SIZE
005900            WS-CT-EDIT DELIMITED BY SIZE INTO WS-LOG-LINE.
005910     PERFORM 9000-WRITE-LOG-LINE THRU 9000-WRITE-LOG-LINE-EX.
005920 
005930*        MERGE-OUT RECORDS THAT FAILED ON THE WRITE ITSELF.
005940*        DOCUMENTS THAT FAILED ON THE PHYSICAL WRITE ITSELF.
005950     MOVE CT-WRITE-ERR-CT TO WS-CT-EDIT.
005960     MOVE SPACES TO WS-LOG-LINE.
005970     STRING "  DOCUMENTS FAILING TO WRITE . . . . " DELIMITED BY SIZE
005980            WS-CT-EDIT DELIMITED BY SIZE INTO WS-LOG-LINE.
005990     PERFORM 9000-WRITE-LOG-LINE THRU 9000-WRITE-LOG-LINE-EX.
006000 
006010*        MERGE-OUT RECORDS SUCCESSFULLY WRITTEN - CARRIED
006020*        FORWARD INTO THE RUN TRAILER BELOW.
006030*        FINAL COUNT OF DOCUMENTS LOADED TO THE OUTPUT FILE.
006040     MOVE CT-WRITE-CT TO WS-CT-EDIT.
006050     MOVE SPACES TO WS-LOG-LINE.
006060     STRING "  DOCUMENTS WRITTEN. . . . . . . . . " DELIMITED BY SIZE
006070            WS-CT-EDIT DELIMITED BY SIZE INTO WS-LOG-LINE.
006080     PERFORM 9000-WRITE-LOG-LINE THRU 9000-WRITE-LOG-LINE-EX.
006090 
006100 2400-LOG-MRG-RESULTS-EX.
006110     EXIT.
006120 
006130*----------------------------------------------------------------*
006140* 0300-LOG-RUN-TRAILER - FINAL TOTAL AND COMPLETION LINE.
006150* MRG-RESULTS STILL HOLDS STEP 4'S COUNTS AT THIS POINT.
006160*----------------------------------------------------------------*
006170*----------------------------------------------------------------*
006180* 0300-LOG-RUN-TRAILER IS THE LAST THING WRITTEN TO RUN-LOG -
006190* OPERATIONS CHECKS FOR THE "RUN COMPLETE" LINE BEFORE TRUSTING
006200* A RUN'S COUNTS; ITS ABSENCE MEANS THE RUN ABENDED MID-STEP.
006210*----------------------------------------------------------------*
006220 0300-LOG-RUN-TRAILER.
006230*        REPEATS THE WRITE COUNT FROM 2400 ABOVE AS THE RUN'S
006240*        HEADLINE NUMBER - MRG-RESULTS IS STILL RESIDENT FROM
006250*        STEP 4 SINCE NOTHING CLEARS IT BETWEEN STEPS AND THE
006260*        TRAILER.
006270*        REPEATED HERE SO THE TRAILER STANDS ON ITS OWN IF THE
006280     MOVE CT-WRITE-CT TO WS-CT-EDIT.
006290     MOVE SPACES TO WS-LOG-LINE.
006300     STRING "TOTAL DOCUMENTS WRITTEN. . . . . . . " DELIMITED BY SIZE
006310            WS-CT-EDIT DELIMITED BY SIZE INTO WS-LOG-LINE.
006320     PERFORM 9000-WRITE-LOG-LINE THRU 9000-WRITE-LOG-LINE-EX.
006330 
006340     MOVE SPACES TO WS-LOG-LINE.
006350     STRING "MENU DATA RELOAD RUN COMPLETE" DELIMITED BY SIZE
006360         INTO WS-LOG-LINE.
006370     PERFORM 9000-WRITE-LOG-LINE THRU 9000-WRITE-LOG-LINE-EX.
006380 
006390 0300-LOG-RUN-TRAILER-EX.
006400     EXIT.
006410 
006420*----------------------------------------------------------------*
006430* 9000-WRITE-LOG-LINE - WS-LOG-LINE OUT TO RUN-LOG.
006440*----------------------------------------------------------------*
006450*        RL-TEXT IS SHORTER THAN WS-LOG-LINE (76 VS 80 BYTES) SO
006460*        THE TRAILING FOUR BYTES OF WS-LOG-LINE ARE ALWAYS
006470*        DROPPED; NO LOG LINE BUILT ABOVE RUNS THAT LONG.
006480 9000-WRITE-LOG-LINE.
006490     MOVE SPACES TO RUN-LOG-REC.
006500     MOVE WS-LOG-LINE TO RL-TEXT.
006510     WRITE RUN-LOG-REC.
006520 
006530 9000-WRITE-LOG-LINE-EX.
006540     EXIT.
