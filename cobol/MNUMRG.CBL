000100*================================================================*
000110* PROGRAM NAME:    MNUMRG
000120* ORIGINAL AUTHOR: TEMERZIDIS STAVROS
000130*
000140* PURPOSE:  FOURTH AND FINAL PASS OF THE MENU-DATA RELOAD RUN.
000150*           DRIVES OFF THE ITEM-WORK FILE BUILT BY MNUITM AND, FOR
000160*           EACH ITEM, LOOKS UP ITS PAGE (PAGE-WORK), THE PAGE'S
000170*           MENU (MENU-WORK) AND THE ITEM'S DISH (DISH-WORK).  AN
000180*           ITEM WITHOUT A MATCHING PAGE, MENU OR SURVIVING DISH IS
000190*           DROPPED.  SURVIVORS ARE FLATTENED INTO ONE MERGED
000200*           RECORD WITH FOUR BUILT-UP RESOURCE LOCATOR FIELDS AND
000210*           WRITTEN TO THE MERGE-OUT FILE KEYED BY ITEM-ID.
000220*
000230* MAINTENANCE LOG
000240* DATE       AUTHOR             REQUEST   DESCRIPTION
000250* ---------- ------------------ --------- --------------------------
000260* 08/22/88   T. STAVROS         ----      ORIGINAL AGENT/CONTACT
000270*                                         MAINTENANCE SCREEN (PELAG)
000280*                                         - INDEXED FILE KEYED ON
000290*                                         AGENT CODE, ALTERNATE KEY
000300*                                         ON SURNAME.
000310* 02/19/91   T. STAVROS         ----      SECOND TELEPHONE NUMBER
000320*                                         FIELD ADDED TO THE SCREEN
000330*                                         AND THE RECORD.
000340*================================================================*
000350* 03/18/96   K. ARGYRIOU        RQ-0121   REBUILT AS MNUMRG FOR THE
000360*                                         MENU-DATA RELOAD PROJECT.
000370*                                         PELAG'S SCREEN AND ITS
000380*                                         SINGLE KEYED LOOKUP FILE
000390*                                         ARE REPLACED BY A
000400*                                         SEQUENTIAL DRIVER (ITEM-
000410*                                         WORK) AND THREE KEYED
000420*                                         LOOKUP FILES (PAGE-WORK,
000430*                                         MENU-WORK, DISH-WORK), ALL
000440*                                         READ WITH THE SAME INVALID
000450*                                         KEY / NOT INVALID KEY
000460*                                         READ FORM THE OLD FIND-REC
000470*                                         PARAGRAPH USED ON AGORES.
000480* 04/02/96   K. ARGYRIOU        RQ-0121   RESOURCE-LOCATOR BUILDER
000490*                                         ADDED (9100-BUILD-URI),
000500*                                         DRIVEN BY A 4-ENTRY
000510*                                         PREFIX/SUFFIX TABLE PAIR
000520*                                         IN THE SAME STYLE AS
000530*                                         PELAG'S COLOR-TABLE.
000540* 04/15/96   K. ARGYRIOU        RQ-0128   MISSING PAGE-NUMBER,
000550*                                         IMAGE-DIMENSION AND
000560*                                         MENU-DATE COLUMNS WRITTEN
000570*                                         AS THE TEXT "NULL" RATHER
000580*                                         THAN A ZERO-FILLED NUMBER.
000590* 01/08/99   P. NIKOU           RQ-0240   Y2K: MENU-DATE PASSES
000600*                                         THROUGH UNCHANGED, NO
000610*                                         CENTURY WINDOW IN THIS
000620*                                         PROGRAM.
000630* 06/30/00   P. NIKOU           RQ-0255   COUNTERS MOVED TO COMP TO
000640*                                         MATCH SHOP STANDARD.
000650* 11/14/01   R. KASTRO          RQ-0310   NULL-SUBSTITUTION COMMENTS
000660*                                         ADDED THROUGHOUT 1200-BUILD-
000670*                                         OUTPUT FOR THE NEXT REVIEWER.
000680*================================================================*
000690 IDENTIFICATION DIVISION.
000700 PROGRAM-ID. MNUMRG.
000710 AUTHOR. K. ARGYRIOU.
000720 INSTALLATION. BULL - MENU DATA RELOAD PROJECT.
000730 DATE-WRITTEN. 03/18/96.
000740 DATE-COMPILED.
000750 SECURITY. NON-CONFIDENTIAL.
000760*================================================================*
000770 ENVIRONMENT DIVISION.
000780*----------------------------------------------------------------*
000790 CONFIGURATION SECTION.
000800*----------------------------------------------------------------*
000810 SOURCE-COMPUTER. IBM-AT.
000820 OBJECT-COMPUTER. IBM-AT.
000830 SPECIAL-NAMES.
000840     CLASS ALPHANUM-LOWER IS "A" THRU "Z"
000850     CLASS ALPHANUM-UPPER IS "a" THRU "z"
000860     UPSI-0 IS MRG-SWITCH.
000870*----------------------------------------------------------------*
000880 INPUT-OUTPUT SECTION.
000890*----------------------------------------------------------------*
000900 FILE-CONTROL.
000910     SELECT OPTIONAL ITEM-WORK ASSIGN TO ITEMWK
000920         ORGANIZATION IS SEQUENTIAL
000930         FILE STATUS IS IW-STAT.
000940 
000950     SELECT OPTIONAL PAGE-WORK ASSIGN TO PAGEWK
000960         ORGANIZATION IS INDEXED
000970         ACCESS MODE IS DYNAMIC
000980         RECORD KEY IS PW-PAGE-ID
000990         FILE STATUS IS PW-STAT.
001000 
001010     SELECT OPTIONAL MENU-WORK ASSIGN TO MENUWK
001020         ORGANIZATION IS INDEXED
001030         ACCESS MODE IS DYNAMIC
001040         RECORD KEY IS MW-MENU-ID
001050         FILE STATUS IS MW-STAT.
001060 
001070     SELECT OPTIONAL DISH-WORK ASSIGN TO DISHWK
001080         ORGANIZATION IS INDEXED
001090         ACCESS MODE IS DYNAMIC
001100         RECORD KEY IS DW-DISH-ID
001110         FILE STATUS IS DW-STAT.
001120 
001130     SELECT MERGE-OUT ASSIGN TO MERGEOUT
001140         ORGANIZATION IS SEQUENTIAL
001150         FILE STATUS IS OUT-STAT.
001160*================================================================*
001170 DATA DIVISION.
001180 FILE SECTION.
001190*----------------------------------------------------------------*
001200* ITEM-WORK - DRIVER FILE, ONE RECORD PER SURVIVING MENU ITEM,
001210* BUILT BY MNUITM.  READ IN ITEM INPUT ORDER.
001220*----------------------------------------------------------------*
001230 FD  ITEM-WORK.
001240 01  ITEM-WORK-REC.
001250*        IW-ITEM-ID IS THE OUTER-LEG KEY OF THE THREE-WAY JOIN
001260*        BELOW - EVERY OTHER RECORD IS FOUND STARTING FROM IT.
001270     05 IW-ITEM-ID                PIC 9(09).
001280*        IW-MENU-PAGE-ID DRIVES THE FIRST LOOKUP, AGAINST
001290*        PAGE-WORK, IN 1100-MERGE-ONE-ITEM.
001300     05 IW-MENU-PAGE-ID           PIC 9(09).
001310*        IW-DISH-ID DRIVES THE THIRD LOOKUP, AGAINST DISH-WORK.
001320     05 IW-DISH-ID                PIC 9(09).
001330     05 IW-XPOS                   PIC 9V9(06).
001340     05 IW-YPOS                   PIC 9V9(06).
001350*        IW-CREATED-AT/IW-UPDATED-AT ARRIVE ALREADY REFORMATTED
001360*        BY MNUITM AND PASS THROUGH HERE UNCHANGED.
001370     05 IW-CREATED-AT             PIC X(20).
001380     05 IW-UPDATED-AT             PIC X(20).
001390     05 FILLER                    PIC X(10).
001400*----------------------------------------------------------------*
001410* PAGE-WORK - KEYED LOOKUP BUILT BY MNUPGM.
001420*----------------------------------------------------------------*
001430 FD  PAGE-WORK.
001440 01  PAGE-WORK-REC.
001450*        PW-PAGE-ID IS THE RECORD KEY MNUMRG READS BY.
001460     05 PW-PAGE-ID                PIC 9(09).
001470*        PW-PAGE-MENU-ID DRIVES THE SECOND LOOKUP, AGAINST
001480*        MENU-WORK.
001490     05 PW-PAGE-MENU-ID           PIC 9(09).
001500*        PW-PAGE-NUMBER, PW-IMAGE-ID, PW-FULL-HEIGHT AND
001510*        PW-FULL-WIDTH ARE THE FOUR "MAY BE MISSING" PAGE
001520*        COLUMNS - ZERO ON THIS FILE MEANS THE SOURCE VALUE WAS
001530*        BLANK, AND BECOMES THE TEXT "NULL" ON OUTPUT.
001540     05 PW-PAGE-NUMBER            PIC 9(04).
001550     05 PW-IMAGE-ID                PIC 9(09).
001560     05 PW-FULL-HEIGHT            PIC 9(06).
001570     05 PW-FULL-WIDTH             PIC 9(06).
001580*        PW-IMAGE-UUID IS CARRIED THROUGH UNCHANGED; IT IS NEVER
001590*        BLANK ON A SURVIVING PAGE.
001600     05 PW-IMAGE-UUID             PIC X(36).
001610     05 FILLER                    PIC X(10).
001620*----------------------------------------------------------------*
001630* MENU-WORK - KEYED LOOKUP BUILT BY MNUPGM.
001640*----------------------------------------------------------------*
001650 FD  MENU-WORK.
001660 01  MENU-WORK-REC.
001670*        MW-MENU-ID IS THE RECORD KEY MNUMRG READS BY.
001680     05 MW-MENU-ID                PIC 9(09).
001690     05 MW-MENU-SPONSOR           PIC X(60).
001700     05 MW-MENU-LOCATION          PIC X(60).
001710*        MW-MENU-DATE BLANK MEANS THE SOURCE MENU HAD NO DATE -
001720*        SEE THE NULL TEST IN 1200-BUILD-OUTPUT BELOW.
001730     05 MW-MENU-DATE              PIC X(10).
001740     05 MW-MENU-PAGE-COUNT        PIC 9(04).
001750*        MW-MENU-PAGE-COUNT/MW-MENU-DISH-COUNT WERE COMPUTED BY
001760*        MNUPGM'S CONTROL-BREAK PASS AND PASS THROUGH UNCHANGED.
001770     05 MW-MENU-DISH-COUNT        PIC 9(06).
001780     05 FILLER                    PIC X(10).
001790*----------------------------------------------------------------*
001800* DISH-WORK - KEYED LOOKUP BUILT BY MNUDSH.  ONLY DISHES THAT
001810* SURVIVED THE ELIGIBILITY RULE ARE ON THIS FILE.
001820*----------------------------------------------------------------*
001830 FD  DISH-WORK.
001840 01  DISH-WORK-REC.
001850*        DW-DISH-ID IS THE RECORD KEY MNUMRG READS BY - THE
001860*        THIRD AND LAST LOOKUP IN THE JOIN.
001870     05 DW-DISH-ID                PIC 9(09).
001880     05 DW-DISH-NAME              PIC X(80).
001890     05 DW-MENUS-APPEARED         PIC 9(07).
001900     05 DW-TIMES-APPEARED         PIC 9(07).
001910*        DW-NORMALIZED-NAME/DW-FINGERPRINT ARE CARRIED THROUGH
001920*        FOR REFERENCE ONLY - NEITHER DRIVES ANY LOGIC HERE.
001930     05 DW-NORMALIZED-NAME        PIC X(80).
001940     05 DW-FINGERPRINT            PIC X(80).
001950     05 FILLER                    PIC X(10).
001960*----------------------------------------------------------------*
001970* MERGE-OUT - ONE RECORD PER (ITEM X MATCHING DISH), KEYED BY
001980* ITEM-ID.  THE FOUR "MAY BE MISSING" COLUMNS (PAGE-NUMBER, THE TWO
001990* IMAGE DIMENSIONS, MENU-DATE) ARE CARRIED AS TEXT SO THE WORD
002000* "NULL" CAN STAND IN PLACE OF A VALUE, PER THE MISSING-VALUES
002010* RULE.  OPENED OUTPUT AT THE START OF EVERY RUN, WHICH CLEARS AND
002020* REBUILDS THE FILE - THE LOAD STEP IS IDEMPOTENT.
002030*----------------------------------------------------------------*
002040 FD  MERGE-OUT.
002050 01  MERGE-OUT-REC.
002060     05 OUT-ITEM-ID                PIC 9(09).
002070     05 OUT-DISH-ID                PIC 9(09).
002080     05 OUT-MENU-ID                PIC 9(09).
002090     05 OUT-MENU-PAGE-ID           PIC 9(09).
002100*        OUT-MENU-SPONSOR/OUT-MENU-LOCATION ARE COPIED STRAIGHT
002110*        ACROSS FROM MENU-WORK - NEITHER IS EVER BLANK ON A
002120*        SURVIVING MENU.
002130     05 OUT-MENU-SPONSOR           PIC X(60).
002140     05 OUT-MENU-LOCATION          PIC X(60).
002150     05 OUT-MENU-DATE              PIC X(10).
002160     05 OUT-MENU-PAGE-COUNT        PIC 9(04).
002170     05 OUT-MENU-DISH-COUNT        PIC 9(06).
002180     05 OUT-ITEM-XPOS              PIC 9V9(06).
002190     05 OUT-ITEM-YPOS              PIC 9V9(06).
002200     05 OUT-ITEM-CREATED-AT        PIC X(20).
002210     05 OUT-ITEM-UPDATED-AT        PIC X(20).
002220     05 OUT-MENU-PAGE-NUMBER       PIC X(04).
002230     05 OUT-IMAGE-ID                PIC 9(09).
002240     05 OUT-PAGE-IMAGE-FULL-HEIGHT PIC X(06).
002250     05 OUT-PAGE-IMAGE-FULL-WIDTH  PIC X(06).
002260     05 OUT-PAGE-IMAGE-UUID        PIC X(36).
002270     05 OUT-DISH-NAME              PIC X(80).
002280     05 OUT-DISH-MENUS-APPEARED    PIC 9(07).
002290     05 OUT-DISH-TIMES-APPEARED    PIC 9(07).
002300     05 OUT-DISH-NORMALIZED-NAME   PIC X(80).
002310     05 OUT-DISH-NAME-FINGERPRINT  PIC X(80).
002320*        THE FOUR *-URI FIELDS BELOW ARE BUILT BY 9100-BUILD-URI,
002330*        ONE CALL PER RESOURCE TYPE, FROM 1200-BUILD-OUTPUT.
002340*        THE FOUR *-URI FIELDS ABOVE THIS LINE AND BELOW ARE ALL
002350*        BUILT BY 9100-BUILD-URI - NONE IS COPIED FROM AN INPUT
002360*        FILE.
002370     05 OUT-DISH-URI               PIC X(50).
002380     05 OUT-ITEM-URI               PIC X(55).
002390     05 OUT-MENU-PAGE-URI          PIC X(55).
002400     05 OUT-MENU-URI               PIC X(50).
002410     05 FILLER                     PIC X(20).
002420*================================================================*
002430 WORKING-STORAGE SECTION.
002440*----------------------------------------------------------------*
002450* FILE STATUS BYTES FOR THE FOUR INPUT FILES AND THE ONE OUTPUT
002460* FILE, PLUS THE END-OF-FILE SWITCH FOR THE ITEM-WORK READ LOOP.
002470*----------------------------------------------------------------*
002480 77  IW-STAT                      PIC XX.
002490 77  PW-STAT                      PIC XX.
002500 77  MW-STAT                      PIC XX.
002510 77  DW-STAT                      PIC XX.
002520 77  OUT-STAT                     PIC XX.
002530 77  IW-RD-STAT                   PIC X VALUE SPACE.
002540     88 ITM-EOF                   VALUE "Y".
002550 
002560*----------------------------------------------------------------*
002570* RUN COUNTERS RETURNED TO MNUCTL.  THE THREE NO-*-CT FIELDS ARE
002580* THE INNER-JOIN DROP COUNTS - AN ITEM MISSING ITS PAGE, MENU OR
002590* DISH IS COUNTED HERE AND NO OUTPUT RECORD IS WRITTEN FOR IT.
002600* ALL FIVE CARRIED AS COMP PER SHOP STANDARD SINCE 06/30/00.
002610*----------------------------------------------------------------*
002620 77  WS-WRITE-CT                  PIC 9(07) COMP VALUE ZERO.
002630 77  WS-WRITE-ERR-CT              PIC 9(07) COMP VALUE ZERO.
002640 77  WS-NO-PAGE-CT                PIC 9(07) COMP VALUE ZERO.
002650 77  WS-NO-MENU-CT                PIC 9(07) COMP VALUE ZERO.
002660 77  WS-NO-DISH-CT                PIC 9(07) COMP VALUE ZERO.
002670 
002680*----------------------------------------------------------------*
002690* WS-URI-IX SELECTS WHICH OF THE FOUR PREFIX/SUFFIX TABLE ENTRIES
002700* 9100-BUILD-URI USES; WS-URI-SCAN-IX WALKS THE ZERO-SUPPRESSED
002710* EDIT LOOKING FOR THE FIRST SIGNIFICANT DIGIT; WS-URI-ID IS THE
002720* RAW ID BEING TURNED INTO A LOCATOR.
002730*----------------------------------------------------------------*
002740 77  WS-URI-IX                    PIC 9(01) COMP.
002750 77  WS-URI-SCAN-IX               PIC 9(01) COMP.
002760 77  WS-URI-ID                    PIC 9(09).
002770 
002780*----------------------------------------------------------------*
002790* WS-URI-EDIT/WS-URI-EDIT-CHARS - ZERO-SUPPRESSED EDIT OF THE ID
002800* BEING BUILT, REDEFINED AS A CHARACTER TABLE SO THE FIRST DIGIT
002810* CAN BE FOUND BY A SCAN, THE SAME HABIT THE SHOP USES FOR ITS
002820* NAME-SCANNING LOOPS.
002830*----------------------------------------------------------------*
002840 01  WS-URI-EDIT                  PIC Z(8)9.
002850 01  WS-URI-EDIT-CHARS REDEFINES WS-URI-EDIT.
002860     05 WS-URI-CHAR                PIC X OCCURS 9 TIMES.
002870 
002880 01  WS-URI-OUT                   PIC X(55).
002890 
002900*----------------------------------------------------------------*
002910* WS-URI-TEMPLATES/WS-URI-SUFFIXES - FOUR-ENTRY STRING TABLES, ONE
002920* PER RESOURCE TYPE (1=DISH 2=ITEM 3=MENU-PAGE 4=MENU), IN THE SAME
002930* STYLE AS PELAG'S COLOR-TABLE.
002940*----------------------------------------------------------------*
002950 01  WS-URI-TEMPLATES.
002960*        ENTRY 1 - DISH LOCATOR PREFIX.
002970     05 FILLER PIC X(40) VALUE "http://menus.nypl.org/dishes/".
002980*        ENTRY 2 - ITEM LOCATOR PREFIX.
002990     05 FILLER PIC X(40) VALUE "http://menus.nypl.org/menu_items/".
003000*        ENTRY 3 - MENU-PAGE LOCATOR PREFIX.
003010     05 FILLER PIC X(40) VALUE "http://menus.nypl.org/menu_pages/".
003020*        ENTRY 4 - MENU LOCATOR PREFIX.
003030     05 FILLER PIC X(40) VALUE "http://menus.nypl.org/menus/".
003040 01  WS-URI-TEMPLATES-R REDEFINES WS-URI-TEMPLATES.
003050     05 WS-URI-PFX                PIC X(40) OCCURS 4 TIMES.
003060 
003070 01  WS-URI-SUFFIXES.
003080     05 FILLER PIC X(10) VALUE SPACES.
003090*        ONLY THE ITEM LOCATOR (ENTRY 2) CARRIES A SUFFIX -
003100*        THE OTHER THREE ARE BLANK.
003110     05 FILLER PIC X(10) VALUE "/edit".
003120     05 FILLER PIC X(10) VALUE SPACES.
003130     05 FILLER PIC X(10) VALUE SPACES.
003140 01  WS-URI-SUFFIXES-R REDEFINES WS-URI-SUFFIXES.
003150     05 WS-URI-SFX                PIC X(10) OCCURS 4 TIMES.
003160*================================================================*
003170 LINKAGE SECTION.
003180 01  MNUMRG-PARMS.
003190*        LK-WRITE-CT/LK-WRITE-ERR-CT COVER THE FINAL WRITE;
003200*        THE THREE LK-NO-*-CT FIELDS COVER THE THREE JOIN DROPS -
003210*        ALL FIVE GO BACK TO MNUCTL FOR THE RUN LOG.
003220     05 LK-WRITE-CT                PIC 9(07).
003230     05 LK-WRITE-ERR-CT            PIC 9(07).
003240     05 LK-NO-PAGE-CT              PIC 9(07).
003250     05 LK-NO-MENU-CT              PIC 9(07).
003260     05 LK-NO-DISH-CT              PIC 9(07).
003270*================================================================*
003280 PROCEDURE DIVISION USING MNUMRG-PARMS.
003290 
003300*----------------------------------------------------------------*
003310* 0000-MAINLINE - OPEN ALL FOUR INPUT FILES AND THE OUTPUT FILE,
003320* RUN THE SINGLE MERGE PASS, CLOSE EVERYTHING, HAND THE FIVE RUN
003330* COUNTERS BACK TO MNUCTL THROUGH THE PARM AREA.
003340*----------------------------------------------------------------*
003350 0000-MAINLINE.
003360     PERFORM 0100-OPEN-FILES.
003370     PERFORM 1000-MERGE-PASS THRU 1000-MERGE-PASS-EX.
003380     PERFORM 0900-CLOSE-FILES.
003390     MOVE WS-WRITE-CT      TO LK-WRITE-CT.
003400     MOVE WS-WRITE-ERR-CT  TO LK-WRITE-ERR-CT.
003410     MOVE WS-NO-PAGE-CT    TO LK-NO-PAGE-CT.
003420     MOVE WS-NO-MENU-CT    TO LK-NO-MENU-CT.
003430     MOVE WS-NO-DISH-CT    TO LK-NO-DISH-CT.
003440     GOBACK.
003450 
003460*        ALL THREE LOOKUP FILES AND THE DRIVER ARE OPTIONAL SO A
003470*        MISSING UPSTREAM WORK FILE JUST STARVES THE JOIN RATHER
003480*        THAN ABENDING THE RUN.
003490 0100-OPEN-FILES.
003500     OPEN INPUT ITEM-WORK.
003510     OPEN INPUT PAGE-WORK.
003520     OPEN INPUT MENU-WORK.
003530     OPEN INPUT DISH-WORK.
003540     OPEN OUTPUT MERGE-OUT.
003550 
003560*        ALL FIVE FILES ARE CLOSED REGARDLESS OF HOW MANY ITEMS
003570*        SURVIVED THE JOIN.
003580 0900-CLOSE-FILES.
003590     CLOSE ITEM-WORK.
003600     CLOSE PAGE-WORK.
003610     CLOSE MENU-WORK.
003620     CLOSE DISH-WORK.
003630     CLOSE MERGE-OUT.
003640 
003650*----------------------------------------------------------------*
003660* 1000-MERGE-PASS - READ EVERY ITEM ONCE, IN ITEM INPUT ORDER.
003670*----------------------------------------------------------------*
003680*        PRIMED READ - THE FIRST RECORD IS FETCHED HERE SO
003690*        1010-MERGE-PASS-LOOP'S UNTIL TEST HAS SOMETHING TO
003700*        LOOK AT BEFORE THE LOOP BODY EVER RUNS.
003710 1000-MERGE-PASS.
003720     READ ITEM-WORK NEXT RECORD AT END SET ITM-EOF TO TRUE.
003730     PERFORM 1010-MERGE-PASS-LOOP UNTIL ITM-EOF.
003740     GO TO 1000-MERGE-PASS-EX.
003750 
003760*        LOOP BODY - MERGE ONE ITEM, READ THE NEXT, TEST AGAIN.
003770*        A PRIMED READ PRECEDES THIS PARAGRAPH IN 1000-MERGE-PASS.
003780 1010-MERGE-PASS-LOOP.
003790     PERFORM 1100-MERGE-ONE-ITEM THRU 1100-MERGE-ONE-ITEM-EX.
003800     READ ITEM-WORK NEXT RECORD AT END SET ITM-EOF TO TRUE.
003810     GO TO 1010-MERGE-PASS-LOOP.
003820 
003830*        FALL-THROUGH EXIT PARAGRAPH - REACHED BY THE GO TO
003840*        ABOVE ONCE ITM-EOF GOES TRUE.
003850 1000-MERGE-PASS-EX.
003860     EXIT.
003870 
003880*----------------------------------------------------------------*
003890* 1100-MERGE-ONE-ITEM - THREE-WAY INNER JOIN.  ITEM, PAGE, MENU OR
003900* DISH NOT MATCHING DROPS THE ITEM - NO OUTPUT RECORD IS BUILT.
003910* SAME INVALID KEY / NOT INVALID KEY READ FORM AS PELAG'S FIND-REC.
003920*----------------------------------------------------------------*
003930 1100-MERGE-ONE-ITEM.
003940*        FIRST LEG OF THE JOIN - PAGE-WORK BY IW-MENU-PAGE-ID.
003950*        NO MATCH DROPS THE ITEM IMMEDIATELY; THE MENU AND DISH
003960*        LOOKUPS BELOW ARE NEVER ATTEMPTED FOR A DROPPED ITEM.
003970     MOVE IW-MENU-PAGE-ID TO PW-PAGE-ID.
003980     READ PAGE-WORK
003990         INVALID KEY
004000             ADD 1 TO WS-NO-PAGE-CT
004010             GO TO 1100-MERGE-ONE-ITEM-EX
004020     END-READ.
004030 
004040*        SECOND LEG - MENU-WORK BY THE PAGE'S OWN MENU-ID, NOT
004050*        BY ANYTHING CARRIED ON THE ITEM RECORD ITSELF.
004060     MOVE PW-PAGE-MENU-ID TO MW-MENU-ID.
004070     READ MENU-WORK
004080         INVALID KEY
004090             ADD 1 TO WS-NO-MENU-CT
004100             GO TO 1100-MERGE-ONE-ITEM-EX
004110     END-READ.
004120 
004130*        THIRD LEG - DISH-WORK BY IW-DISH-ID.  ONLY DISHES THAT
004140*        SURVIVED MNUDSH'S ELIGIBILITY RULE ARE ON THIS FILE, SO
004150*        AN ITEM WHOSE DISH WAS DROPPED THERE IS DROPPED HERE TOO.
004160     MOVE IW-DISH-ID TO DW-DISH-ID.
004170     READ DISH-WORK
004180         INVALID KEY
004190             ADD 1 TO WS-NO-DISH-CT
004200             GO TO 1100-MERGE-ONE-ITEM-EX
004210     END-READ.
004220 
004230     PERFORM 1200-BUILD-OUTPUT THRU 1200-BUILD-OUTPUT-EX.
004240 
004250*        ALL THREE LOOKUPS SUCCEEDED - BUILD AND WRITE ONE
004260*        MERGED OUTPUT RECORD.
004270     WRITE MERGE-OUT-REC.
004280     IF OUT-STAT NOT = "00"
004290         ADD 1 TO WS-WRITE-ERR-CT
004300         DISPLAY "MNUMRG - DOCUMENT NOT WRITTEN - ITEM "
004310                 OUT-ITEM-ID
004320     ELSE
004330         ADD 1 TO WS-WRITE-CT
004340     END-IF.
004350 
004360*        REACHED EITHER BY FALLING OFF THE BOTTOM OF THE
004370*        PARAGRAPH OR BY ONE OF THE THREE INVALID KEY GO TOs.
004380 1100-MERGE-ONE-ITEM-EX.
004390     EXIT.
004400 
004410*----------------------------------------------------------------*
004420* 1200-BUILD-OUTPUT - FLATTEN ITEM, PAGE, MENU AND DISH INTO ONE
004430* MERGED RECORD AND BUILD THE FOUR RESOURCE LOCATORS.
004440*----------------------------------------------------------------*
004450 1200-BUILD-OUTPUT.
004460*        THE FOUR KEYS FIRST, STRAIGHT ACROSS FROM THE THREE
004470*        MATCHED RECORDS AND THE DRIVER RECORD ITSELF.
004480     MOVE IW-ITEM-ID          TO OUT-ITEM-ID.
004490     MOVE DW-DISH-ID          TO OUT-DISH-ID.
004500     MOVE MW-MENU-ID          TO OUT-MENU-ID.
004510     MOVE PW-PAGE-ID          TO OUT-MENU-PAGE-ID.
004520     MOVE MW-MENU-SPONSOR     TO OUT-MENU-SPONSOR.
004530     MOVE MW-MENU-LOCATION    TO OUT-MENU-LOCATION.
004540 
004550*        MISSING-VALUES RULE: A BLANK SOURCE COLUMN BECOMES THE
004560*        TEXT "NULL" ON OUTPUT RATHER THAN BEING LEFT BLANK OR
004570*        ZERO-FILLED, SO A DOWNSTREAM READER CAN TELL "NO VALUE"
004580*        APART FROM A GENUINE ZERO OR BLANK.
004590     IF MW-MENU-DATE = SPACES
004600         MOVE "null" TO OUT-MENU-DATE
004610     ELSE
004620         MOVE MW-MENU-DATE TO OUT-MENU-DATE
004630     END-IF.
004640 
004650*        PAGE-COUNT/DISH-COUNT, ITEM POSITION AND THE TWO
004660*        TIMESTAMPS ARE ALL STRAIGHT COPIES - NONE OF THE FIVE
004670*        IS EVER MISSING ON A SURVIVING RECORD.
004680     MOVE MW-MENU-PAGE-COUNT  TO OUT-MENU-PAGE-COUNT.
004690     MOVE MW-MENU-DISH-COUNT  TO OUT-MENU-DISH-COUNT.
004700     MOVE IW-XPOS             TO OUT-ITEM-XPOS.
004710     MOVE IW-YPOS             TO OUT-ITEM-YPOS.
004720     MOVE IW-CREATED-AT       TO OUT-ITEM-CREATED-AT.
004730     MOVE IW-UPDATED-AT       TO OUT-ITEM-UPDATED-AT.
004740 
004750*        SAME NULL-SUBSTITUTION RULE AS MENU-DATE ABOVE, APPLIED
004760*        TO EACH OF THE FOUR "MAY BE MISSING" PAGE COLUMNS.
004770     IF PW-PAGE-NUMBER = ZERO
004780         MOVE "null" TO OUT-MENU-PAGE-NUMBER
004790     ELSE
004800         MOVE PW-PAGE-NUMBER TO OUT-MENU-PAGE-NUMBER
004810     END-IF.
004820 
004830     MOVE PW-IMAGE-ID TO OUT-IMAGE-ID.
004840 
004850*        PW-FULL-HEIGHT AND PW-FULL-WIDTH ARE TESTED AND EDITED
004860*        SEPARATELY SINCE ONE CAN BE MISSING WITHOUT THE OTHER.
004870     IF PW-FULL-HEIGHT = ZERO
004880         MOVE "null" TO OUT-PAGE-IMAGE-FULL-HEIGHT
004890     ELSE
004900         MOVE PW-FULL-HEIGHT TO OUT-PAGE-IMAGE-FULL-HEIGHT
004910     END-IF.
004920 
004930     IF PW-FULL-WIDTH = ZERO
004940         MOVE "null" TO OUT-PAGE-IMAGE-FULL-WIDTH
004950     ELSE
004960         MOVE PW-FULL-WIDTH TO OUT-PAGE-IMAGE-FULL-WIDTH
004970     END-IF.
004980 
004990*        THE REMAINING DISH COLUMNS BELOW ARE ALL STRAIGHT
005000*        COPIES TOO - DW-DISH-NAME THROUGH DW-FINGERPRINT CAME
005010*        OUT OF MNUDSH ALREADY IN THEIR FINAL FORM.
005020     MOVE PW-IMAGE-UUID          TO OUT-PAGE-IMAGE-UUID.
005030     MOVE DW-DISH-NAME           TO OUT-DISH-NAME.
005040     MOVE DW-MENUS-APPEARED      TO OUT-DISH-MENUS-APPEARED.
005050     MOVE DW-TIMES-APPEARED      TO OUT-DISH-TIMES-APPEARED.
005060     MOVE DW-NORMALIZED-NAME     TO OUT-DISH-NORMALIZED-NAME.
005070     MOVE DW-FINGERPRINT         TO OUT-DISH-NAME-FINGERPRINT.
005080 
005090*        FOUR CALLS TO 9100-BUILD-URI FOLLOW, ONE PER RESOURCE
005100*        TYPE, EACH SETTING WS-URI-ID AND WS-URI-IX THEN RE-USING
005110*        THE SAME BUILDER PARAGRAPH AND WORK FIELD.
005120     MOVE DW-DISH-ID TO WS-URI-ID.
005130     MOVE 1 TO WS-URI-IX.
005140     PERFORM 9100-BUILD-URI THRU 9100-BUILD-URI-EX.
005150     MOVE WS-URI-OUT TO OUT-DISH-URI.
005160 
005170*        TYPE 2 IS THE ITEM ITSELF - NOTE THE SUFFIX TABLE ENTRY
005180*        FOR TYPE 2 IS "/edit", THE OTHER THREE ARE BLANK.
005190     MOVE IW-ITEM-ID TO WS-URI-ID.
005200     MOVE 2 TO WS-URI-IX.
005210     PERFORM 9100-BUILD-URI THRU 9100-BUILD-URI-EX.
005220     MOVE WS-URI-OUT TO OUT-ITEM-URI.
005230 
005240     MOVE PW-PAGE-ID TO WS-URI-ID.
005250     MOVE 3 TO WS-URI-IX.
005260     PERFORM 9100-BUILD-URI THRU 9100-BUILD-URI-EX.
005270     MOVE WS-URI-OUT TO OUT-MENU-PAGE-URI.
005280 
005290     MOVE MW-MENU-ID TO WS-URI-ID.
005300     MOVE 4 TO WS-URI-IX.
005310     PERFORM 9100-BUILD-URI THRU 9100-BUILD-URI-EX.
005320     MOVE WS-URI-OUT TO OUT-MENU-URI.
005330 
005340*        FALL-THROUGH EXIT PARAGRAPH - NO GO TO JUMPS HERE
005350*        EARLY; ALL FOUR LOCATOR BUILDS ALWAYS RUN.
005360 1200-BUILD-OUTPUT-EX.
005370     EXIT.
005380 
005390*----------------------------------------------------------------*
005400* 9100-BUILD-URI - WS-URI-ID AND WS-URI-IX (1-4) IN, WS-URI-OUT
005410* OUT.  LEADING ZEROS ARE STRIPPED BY SCANNING A ZERO-SUPPRESSED
005420* EDIT OF THE ID FOR ITS FIRST NON-BLANK CHARACTER.
005430*----------------------------------------------------------------*
005440*        WS-URI-OUT IS CLEARED FIRST SO A SHORTER-THAN-MAXIMUM
005450*        RESULT DOES NOT CARRY OVER BYTES FROM THE PRIOR CALL.
005460 9100-BUILD-URI.
005470     MOVE SPACES TO WS-URI-OUT.
005480     MOVE WS-URI-ID TO WS-URI-EDIT.
005490     MOVE 1 TO WS-URI-SCAN-IX.
005500     PERFORM 9110-SCAN-ONE-CHAR
005510         UNTIL WS-URI-SCAN-IX > 9
005520         OR WS-URI-CHAR (WS-URI-SCAN-IX) NOT = SPACE.
005530 
005540*        THE STRING VERB GLUES PREFIX + BARE ID + SUFFIX -
005550*        WS-URI-PFX/WS-URI-SFX ARE SELECTED BY WS-URI-IX, THE
005560*        BARE ID BY REFERENCE MODIFICATION FROM WHEREVER THE SCAN
005570*        ABOVE FOUND THE FIRST SIGNIFICANT DIGIT.
005580     STRING WS-URI-PFX (WS-URI-IX) DELIMITED BY SPACE
005590            WS-URI-EDIT (WS-URI-SCAN-IX : 10 - WS-URI-SCAN-IX)
005600                DELIMITED BY SIZE
005610            WS-URI-SFX (WS-URI-IX) DELIMITED BY SPACE
005620         INTO WS-URI-OUT.
005630     GO TO 9100-BUILD-URI-EX.
005640 
005650*        ONE-LINE HELPER SO THE PERFORM ... UNTIL ABOVE CAN TEST
005660*        THE NEXT CHARACTER BEFORE ADVANCING PAST IT.
005670 9110-SCAN-ONE-CHAR.
005680     ADD 1 TO WS-URI-SCAN-IX.
005690 
005700*        FALL-THROUGH EXIT PARAGRAPH, PER SHOP CONVENTION - NO
005710*        STATEMENT IN THIS PARAGRAPH BODY EXCEPT THE EXIT ITSELF.
005720 9100-BUILD-URI-EX.
005730     EXIT.
